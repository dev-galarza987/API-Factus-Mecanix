000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACTOTL.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-02-22.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACTOTL                                                    *
001100*    =======                                                    *
001200*    RECIBE EL SUBTOTAL YA ACUMULADO DE UNA FACTURA (SUMA DE    *
001300*    LOS SUBTOTALES DE SUS RENGLONES, ACUMULADA POR FACCREA) Y  *
001400*    DERIVA LOS DOS IMPUESTOS Y EL TOTAL:                       *
001500*      IVA   = SUBTOTAL * 0,13                                  *
001600*      IT    = SUBTOTAL * 0,03                                  *
001700*      TOTAL = SUBTOTAL + IVA + IT                               *
001800*    NO LEE NI ESCRIBE ARCHIVOS; ES UNA RUTINA DE CALCULO PURA. *
001900*    NO SE VUELVE A INVOCAR AL CAMBIAR EL ESTADO DE LA FACTURA; *
002000*    SOLO CORRE UNA VEZ, AL MOMENTO DE LA CREACION (VER FACCREA)*
002100*****************************************************************
002200*
002300* BITACORA DE CAMBIOS
002400* -------------------
002500* 1990-02-22 RHG 0002 - VERSION INICIAL.
002600* 1992-07-19 MTV 0017 - SE AJUSTA TASA DE IT DE 2% A 3% (LEY).
002700* 1994-06-01 LQO 0026 - REDONDEO EXPLICITO EN LOS TRES COMPUTE.
002800* 1996-03-11 MTV 0036 - SE MUEVEN LAS TASAS A WS-TASAS EN VEZ
002900*                       DE LLEVARLAS FIJAS EN EL COMPUTE, PARA
003000*                       FACILITAR UN FUTURO CAMBIO DE LEY.
003100* 1998-09-30 RHG 0054 - REVISION Y2K (SIN CAMBIOS DE CAMPOS).
003200* 2001-08-09 MTV 0063 - SE ALINEA CON FACCREA 0063 (FACTURA SIN
003300*                       RENGLONES NO LLEGA A INVOCAR ESTA
003400*                       RUTINA).
003500* 2003-09-11 LQO 0073 - SE ACLARA EN COMENTARIOS QUE ESTA
003600*                       RUTINA SOLO CORRE UNA VEZ, AL CREAR LA
003700*                       FACTURA (VER FACCREA).
003800*
003900  ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SPECIAL-NAMES.
004200      DECIMAL-POINT IS COMMA.
004300*
004400  DATA DIVISION.
004500  FILE SECTION.
004600*
004700  WORKING-STORAGE SECTION.
004800*=======================*
004900  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005000*
005100*----------- TASAS DE IMPUESTO (BOLIVIA) ------------------------
005200  01  WS-TASAS.
005300      03  WS-TASA-IVA         PIC V9(04) COMP-3 VALUE ,1300.
005400      03  WS-TASA-IT          PIC V9(04) COMP-3 VALUE ,0300.
005500      03  FILLER              PIC X(01).
005600  01  WS-TASAS-R REDEFINES WS-TASAS.
005700      03  FILLER              PIC X(07).
005800*
005900*----------- AREA DE CALCULO -------------------------------------
006000  01  WS-CALCULO.
006100      03  WS-SUBTOTAL-WS      PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
006200      03  WS-IVA-WS           PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
006300      03  WS-IT-WS            PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
006400      03  WS-TOTAL-WS         PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
006500      03  FILLER              PIC X(01).
006600  01  WS-CALCULO-R REDEFINES WS-CALCULO.
006700      03  FILLER              PIC X(29).
006800*
006900*----------- IMPRESION DE CONTROL --------------------------------
007000  01  WS-LINEA-DISPLAY.
007100      03  WS-ETIQUETA         PIC X(20)           VALUE SPACES.
007200      03  WS-VALOR-ED         PIC -Z(08)9,99      VALUE ZEROS.
007300      03  FILLER              PIC X(01).
007400  01  WS-LINEA-DISPLAY-R REDEFINES WS-LINEA-DISPLAY.
007500      03  FILLER              PIC X(34).
007600*
007700  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007800*
007900*-----------------------------------------------------------------
008000  LINKAGE SECTION.
008100*================*
008200  01  LK-COMUNICACION.
008300      03  LK-SUBTOTAL          PIC S9(10)V9(02) COMP-3.
008400      03  LK-IVA               PIC S9(10)V9(02) COMP-3.
008500      03  LK-IT                PIC S9(10)V9(02) COMP-3.
008600      03  LK-TOTAL             PIC S9(10)V9(02) COMP-3.
008700      03  LK-RETORNO           PIC S9(04) COMP.
008800      03  FILLER               PIC X(08).
008900*
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100  PROCEDURE DIVISION USING LK-COMUNICACION.
009200*
009300  MAIN-PROGRAM-I.
009400*
009500      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
009600      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F.
009700      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
009800*
009900  MAIN-PROGRAM-F. GOBACK.
010000*
010100*----------------------------------------------------------------
010200  1000-INICIO-I.
010300*
010400      MOVE ZEROS             TO LK-RETORNO.
010500      MOVE LK-SUBTOTAL       TO WS-SUBTOTAL-WS.
010600*
010700  1000-INICIO-F. EXIT.
010800*
010900*----------------------------------------------------------------
011000  2000-PROCESO-I.
011100*
011200      COMPUTE WS-IVA-WS ROUNDED =
011300              WS-SUBTOTAL-WS * WS-TASA-IVA.
011400*
011500      COMPUTE WS-IT-WS ROUNDED =
011600              WS-SUBTOTAL-WS * WS-TASA-IT.
011700*
011800      COMPUTE WS-TOTAL-WS ROUNDED =
011900              WS-SUBTOTAL-WS + WS-IVA-WS + WS-IT-WS.
012000*
012100      MOVE WS-IVA-WS          TO LK-IVA.
012200      MOVE WS-IT-WS           TO LK-IT.
012300      MOVE WS-TOTAL-WS        TO LK-TOTAL.
012400*
012500  2000-PROCESO-F. EXIT.
012600*
012700*----------------------------------------------------------------
012800  9999-FINAL-I.
012900*
013000      MOVE 'SUBTOTAL FACTURA'  TO WS-ETIQUETA.
013100      MOVE WS-SUBTOTAL-WS      TO WS-VALOR-ED.
013200      DISPLAY '*FACTOTL - ' WS-ETIQUETA ': ' WS-VALOR-ED.
013300      MOVE 'TOTAL FACTURA'     TO WS-ETIQUETA.
013400      MOVE WS-TOTAL-WS         TO WS-VALOR-ED.
013500      DISPLAY '*FACTOTL - ' WS-ETIQUETA ': ' WS-VALOR-ED.
013600*
013700  9999-FINAL-F. EXIT.
