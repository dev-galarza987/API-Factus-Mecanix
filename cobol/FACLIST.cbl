000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACLIST.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-04-02.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACLIST                                                    *
001100*    =======                                                    *
001200*    IMPRIME EL LISTADO DE UNA FACTURA (CABECERA, CLIENTE,      *
001300*    RENGLONES DE DETALLE Y TOTALES), UNA FACTURA POR CADA      *
001400*    NUMERO DE FACTURA LEIDO DE DDENTRA.  SALTO DE PAGINA AL    *
001500*    INICIO DE CADA FACTURA.  NO ES UN LISTADO MULTI-FACTURA    *
001600*    CON CORTE DE CONTROL; CADA SOLICITUD ES UN GRUPO COMPLETO  *
001700*    E INDEPENDIENTE, EN EL ORDEN EN QUE SE RECIBIO LA NOVEDAD. *
001800*    LOS RENGLONES SE IMPRIMEN EN EL ORDEN EN QUE FACCREA LOS   *
001900*    GRABO (SECUENCIAL POR DDDETAL); NO SE REORDENAN.           *
002000*    ESTE PROGRAMA NO ACTUALIZA NINGUN ARCHIVO.                 *
002100*****************************************************************
002200*
002300* BITACORA DE CAMBIOS
002400* -------------------
002500* 1990-04-02 RHG 0004 - VERSION INICIAL: CABECERA Y TOTALES.
002600* 1990-10-05 RHG 0009 - SE AGREGA BLOQUE DE DATOS DEL CLIENTE.
002700* 1991-06-14 MTV 0011 - SE AGREGA DETALLE DE RENGLONES.
002800* 1994-02-09 LQO 0024 - SE AGREGA BLOQUE DE OBSERVACIONES.
002900* 1996-01-18 MTV 0038 - TELEFONO Y EMAIL DEL CLIENTE SE OMITEN
003000*                       SI VIENEN EN BLANCO (ANTES SALIA LA
003100*                       ETIQUETA SIN VALOR).
003200* 1998-11-23 RHG 0055 - REVISION Y2K (FECHAS YA EN AAAAMMDD).
003300* 2001-05-30 MTV 0062 - SE CIERRA Y REABRE DDDETAL EN CADA
003400*                       SOLICITUD PARA QUE CADA FACTURA LEA
003500*                       SUS RENGLONES DESDE EL INICIO DEL
003600*                       ARCHIVO.
003700* 2003-09-11 LQO 0073 - SE ACLARA EN COMENTARIOS QUE ESTE
003800*                       LISTADO NO HACE CORTE DE CONTROL
003900*                       (CONSULTA DE AUDITORIA INTERNA).
004000*
004100  ENVIRONMENT DIVISION.
004200  CONFIGURATION SECTION.
004300  SPECIAL-NAMES.
004400      DECIMAL-POINT IS COMMA.
004500  INPUT-OUTPUT SECTION.
004600  FILE-CONTROL.
004700      SELECT INVOICE-FILE ASSIGN TO DDFACTU
004800          ORGANIZATION IS RELATIVE
004900          ACCESS MODE IS RANDOM
005000          RELATIVE KEY IS WS-INV-RELKEY
005100          FILE STATUS IS FS-FACTURA.
005200      SELECT CLIENT-FILE ASSIGN TO DDCLIEN
005300          ORGANIZATION IS RELATIVE
005400          ACCESS MODE IS RANDOM
005500          RELATIVE KEY IS WS-CLI-RELKEY
005600          FILE STATUS IS FS-CLIENTE.
005700      SELECT DETAIL-FILE ASSIGN TO DDDETAL
005800          ORGANIZATION IS SEQUENTIAL
005900          FILE STATUS IS FS-DETALLE.
006000      SELECT ENTRADA-FILE ASSIGN TO DDENTRA
006100          ORGANIZATION IS SEQUENTIAL
006200          FILE STATUS IS FS-ENTRADA.
006300      SELECT LISTADO-FILE ASSIGN TO DDLISTA
006400          ORGANIZATION IS SEQUENTIAL
006500          FILE STATUS IS FS-LISTADO.
006600*
006700  DATA DIVISION.
006800  FILE SECTION.
006900*
007000  FD  INVOICE-FILE.
007100      COPY CP-FACINV.
007200*
007300  FD  CLIENT-FILE.
007400      COPY CP-FACCLI.
007500*
007600  FD  DETAIL-FILE.
007700      COPY CP-FACDET.
007800*
007900  FD  ENTRADA-FILE.
008000  01  REG-ENTRADA.
008100      03  TRA-INV-ID              PIC 9(09).
008200      03  FILLER                  PIC X(91).
008300*
008400  FD  LISTADO-FILE.
008500  01  REG-SALIDA                  PIC X(132).
008600*
008700  WORKING-STORAGE SECTION.
008800*=======================*
008900  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009000*
009100*----------- CLAVES RELATIVAS Y ESTADOS DE ARCHIVO --------------
009200  77  WS-INV-RELKEY          PIC 9(09) COMP.
009300  77  WS-CLI-RELKEY          PIC 9(09) COMP.
009400  77  FS-FACTURA             PIC X(02) VALUE '00'.
009500  77  FS-CLIENTE             PIC X(02) VALUE '00'.
009600  77  FS-DETALLE             PIC X(02) VALUE '00'.
009700  77  FS-ENTRADA             PIC X(02) VALUE '00'.
009800  77  FS-LISTADO             PIC X(02) VALUE '00'.
009900*
010000*----------- CONTADORES (BINARIOS) -------------------------------
010100  77  WS-CONTADOR-LEIDAS     PIC 9(07) COMP VALUE ZEROS.
010200  77  WS-CONTADOR-IMPRESAS   PIC 9(07) COMP VALUE ZEROS.
010300  77  WS-CONTADOR-RECHAZOS   PIC 9(07) COMP VALUE ZEROS.
010400  77  WS-NRO-RENGLON         PIC 9(03) COMP VALUE ZEROS.
010500*
010600*----------- BANDERAS DE PROCESO --------------------------------
010700  01  WS-BANDERAS.
010800      03  WS-FIN-SW              PIC X(01) VALUE 'N'.
010900          88  WS-FIN-LECTURA            VALUE 'S'.
011000          88  WS-NO-FIN-LECTURA         VALUE 'N'.
011100      03  WS-HALLADO-SW          PIC X(01) VALUE 'N'.
011200          88  WS-FACTURA-HALLADA        VALUE 'S'.
011300          88  WS-FACTURA-NO-HALLADA     VALUE 'N'.
011400      03  FILLER                 PIC X(02).
011500  01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
011600      03  FILLER                 PIC X(04).
011700*
011800*----------- DESCOMPOSICION DE FECHA ----------------------------
011900*     AAAAMMDD DE INV-FECHA-EMISION SE DESARMA EN TRES GRUPOS PARA
012000*     IMPRIMIRLO DD/MM/AAAA (MISMO ESTILO DE PGMVACAF).
012100 
012200  01  WS-FECHA-ENTRADA.
012300      03  WS-FECHA-AAAAMMDD      PIC 9(08).
012400      03  FILLER                 PIC X(01).
012500  01  WS-FECHA-ENTRADA-R REDEFINES WS-FECHA-ENTRADA.
012600      03  WS-FECHA-AAAA          PIC 9(04).
012700      03  WS-FECHA-MM            PIC 9(02).
012800      03  WS-FECHA-DD            PIC 9(02).
012900      03  FILLER                 PIC X(01).
013000*
013100*----------- LINEA GENERICA (TITULOS Y TEXTO FIJO) --------------
013200  01  WS-LINEA-GENERICA.
013300      03  WS-LG-TEXTO            PIC X(120)   VALUE SPACES.
013400      03  FILLER                 PIC X(12)    VALUE SPACES.
013500*
013600*----------- LINEA DE CABECERA DE FACTURA -----------------------
013700  01  WS-LINEA-CABECERA.
013800      03  WS-CAB-ETIQUETA        PIC X(20)    VALUE SPACES.
013900      03  WS-CAB-VALOR           PIC X(50)    VALUE SPACES.
014000      03  FILLER                 PIC X(62)    VALUE SPACES.
014100  01  WS-LINEA-CABECERA-R REDEFINES WS-LINEA-CABECERA.
014200      03  FILLER                 PIC X(132).
014300*
014400*----------- LINEA DE RENGLON DE DETALLE ------------------------
014500  01  WS-LINEA-DETALLE.
014600      03  WS-DET-NRO             PIC ZZ9      VALUE ZEROS.
014700      03  FILLER                 PIC X(01)    VALUE SPACES.
014800      03  WS-DET-DESCRIPCION     PIC X(28)    VALUE SPACES.
014900      03  FILLER                 PIC X(01)    VALUE SPACES.
015000      03  WS-DET-CANTIDAD-ED     PIC ZZZZZZ9  VALUE ZEROS.
015100      03  FILLER                 PIC X(01)    VALUE SPACES.
015200      03  WS-DET-PRECIO-ED       PIC Z(08)9,99 VALUE ZEROS.
015300      03  FILLER                 PIC X(01)    VALUE SPACES.
015400      03  WS-DET-DESCTO-ED       PIC Z(08)9,99 VALUE ZEROS.
015500      03  FILLER                 PIC X(01)    VALUE SPACES.
015600      03  WS-DET-SUBTOTAL-ED     PIC -Z(08)9,99 VALUE ZEROS.
015700      03  FILLER                 PIC X(52)    VALUE SPACES.
015800  01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE.
015900      03  FILLER                 PIC X(132).
016000*
016100*----------- LINEA DE TOTALES ------------------------------------
016200  01  WS-LINEA-TOTALES.
016300      03  WS-TOT-ETIQUETA        PIC X(20)    VALUE SPACES.
016400      03  WS-TOT-VALOR-ED        PIC -Z(08)9,99 VALUE ZEROS.
016500      03  FILLER                 PIC X(99)    VALUE SPACES.
016600  01  WS-LINEA-TOTALES-R REDEFINES WS-LINEA-TOTALES.
016700      03  FILLER                 PIC X(132).
016800*
016900  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017000*
017100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017200  PROCEDURE DIVISION.
017300*
017400  MAIN-PROGRAM-I.
017500*
017600      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017700      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017800          UNTIL WS-FIN-LECTURA.
017900      PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
018000*
018100  MAIN-PROGRAM-F. GOBACK.
018200*
018300*----------------------------------------------------------------
018400  1000-INICIO-I.
018500*
018600      SET WS-NO-FIN-LECTURA TO TRUE.
018700*
018800      OPEN INPUT  ENTRADA-FILE.
018900      OPEN INPUT  INVOICE-FILE.
019000      OPEN INPUT  CLIENT-FILE.
019100      OPEN OUTPUT LISTADO-FILE.
019200*
019300      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
019400*
019500  1000-INICIO-F. EXIT.
019600*
019700*----------------------------------------------------------------
019800  1100-LEER-ENTRADA-I.
019900*
020000      READ ENTRADA-FILE
020100          AT END
020200              SET WS-FIN-LECTURA TO TRUE
020300          NOT AT END
020400              ADD 1 TO WS-CONTADOR-LEIDAS
020500      END-READ.
020600*
020700  1100-LEER-ENTRADA-F. EXIT.
020800*
020900*----------------------------------------------------------------
021000  2000-PROCESO-I.
021100*
021200      MOVE TRA-INV-ID TO WS-INV-RELKEY.
021300      READ INVOICE-FILE
021400          INVALID KEY
021500              SET WS-FACTURA-NO-HALLADA TO TRUE
021600          NOT INVALID KEY
021700              SET WS-FACTURA-HALLADA TO TRUE
021800      END-READ.
021900*
022000      IF WS-FACTURA-HALLADA
022100         PERFORM 3000-CABECERA-I        THRU 3000-CABECERA-F
022200         PERFORM 3100-CLIENTE-I         THRU 3100-CLIENTE-F
022300         PERFORM 3200-DETALLE-I         THRU 3200-DETALLE-F
022400         PERFORM 3300-TOTALES-I         THRU 3300-TOTALES-F
022500         PERFORM 3400-OBSERVACIONES-I   THRU 3400-OBSERVACIONES-F
022600         ADD 1 TO WS-CONTADOR-IMPRESAS
022700      ELSE
022800         DISPLAY '*FACLIST-E1 FACTURA NO EXISTE: ' TRA-INV-ID
022900         ADD 1 TO WS-CONTADOR-RECHAZOS
023000      END-IF.
023100*
023200      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
023300*
023400  2000-PROCESO-F. EXIT.
023500*
023600*----------------------------------------------------------------
023700*     TITULOS, DATOS DE LA FACTURA Y ESTADO.
023800  3000-CABECERA-I.
023900*
024000      MOVE SPACES TO WS-LG-TEXTO.
024100      WRITE REG-SALIDA FROM WS-LINEA-GENERICA AFTER PAGE.
024200*
024300      MOVE '               FACTURA ELECTRONICA' TO WS-LG-TEXTO.
024400      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
024500      MOVE '               GALARZA TECHCORP'     TO WS-LG-TEXTO.
024600      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
024700      MOVE '         SISTEMA DE FACTURACION ELECTRONICA'
024800                                                   TO WS-LG-TEXTO.
024900      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
025000      MOVE SPACES TO WS-LG-TEXTO.
025100      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
025200*
025300      MOVE 'NUMERO DE FACTURA:' TO WS-CAB-ETIQUETA.
025400      MOVE INV-NUMERO-FACTURA   TO WS-CAB-VALOR.
025500      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
025600*
025700      MOVE 'SERIE:'             TO WS-CAB-ETIQUETA.
025800      MOVE INV-SERIE             TO WS-CAB-VALOR.
025900      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
026000*
026100      MOVE 'TIPO:'              TO WS-CAB-ETIQUETA.
026200      MOVE INV-TIPO-COMPROBANTE  TO WS-CAB-VALOR.
026300      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
026400*
026500      MOVE INV-FECHA-EMISION TO WS-FECHA-AAAAMMDD.
026600      MOVE 'FECHA DE EMISION:' TO WS-CAB-ETIQUETA.
026700      MOVE SPACES TO WS-CAB-VALOR.
026800      STRING WS-FECHA-DD   DELIMITED BY SIZE
026900             '/'           DELIMITED BY SIZE
027000             WS-FECHA-MM   DELIMITED BY SIZE
027100             '/'           DELIMITED BY SIZE
027200             WS-FECHA-AAAA DELIMITED BY SIZE
027300          INTO WS-CAB-VALOR
027400      END-STRING.
027500      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
027600*
027700      MOVE 'ESTADO:'            TO WS-CAB-ETIQUETA.
027800      MOVE INV-ESTADO            TO WS-CAB-VALOR.
027900      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
028000*
028100      MOVE SPACES TO WS-LG-TEXTO.
028200      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
028300*
028400  3000-CABECERA-F. EXIT.
028500*
028600*----------------------------------------------------------------
028700*     BLOQUE DE DATOS DEL CLIENTE.  LOS CAMPOS OPCIONALES SOLO SE
028800*     IMPRIMEN SI VIENEN LLENOS, IGUAL QUE EN EL SISTEMA ANTERIOR.
028900  3100-CLIENTE-I.
029000*
029100      MOVE 'DATOS DEL CLIENTE' TO WS-LG-TEXTO.
029200      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
029300*
029400      MOVE INV-CLIENT-ID TO WS-CLI-RELKEY.
029500      READ CLIENT-FILE
029600          INVALID KEY
029700              DISPLAY '*FACLIST-E2 CLIENTE NO EXISTE: '
029800                      INV-CLIENT-ID
029900          NOT INVALID KEY
030000              PERFORM 3110-LINEAS-CLIENTE-I
030100                      THRU 3110-LINEAS-CLIENTE-F
030200      END-READ.
030300*
030400      MOVE SPACES TO WS-LG-TEXTO.
030500      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
030600*
030700  3100-CLIENTE-F. EXIT.
030800*
030900  3110-LINEAS-CLIENTE-I.
031000*
031100      MOVE 'CLIENTE:'  TO WS-CAB-ETIQUETA.
031200      STRING CLI-NOMBRE   DELIMITED BY SIZE
031300             ' '          DELIMITED BY SIZE
031400             CLI-APELLIDO DELIMITED BY SIZE
031500          INTO WS-CAB-VALOR
031600      END-STRING.
031700      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
031800*
031900      MOVE 'NIT:'      TO WS-CAB-ETIQUETA.
032000      MOVE CLI-NIT      TO WS-CAB-VALOR.
032100      WRITE REG-SALIDA FROM WS-LINEA-CABECERA.
032200*
032300      IF CLI-EMAIL NOT = SPACES
032400         MOVE 'EMAIL:' TO WS-CAB-ETIQUETA
032500         MOVE CLI-EMAIL TO WS-CAB-VALOR
032600         WRITE REG-SALIDA FROM WS-LINEA-CABECERA
032700      END-IF.
032800*
032900      IF CLI-TELEFONO NOT = SPACES
033000         MOVE 'TELEFONO:' TO WS-CAB-ETIQUETA
033100         MOVE CLI-TELEFONO TO WS-CAB-VALOR
033200         WRITE REG-SALIDA FROM WS-LINEA-CABECERA
033300      END-IF.
033400*
033500      IF CLI-DIRECCION NOT = SPACES
033600         MOVE 'DIRECCION:' TO WS-CAB-ETIQUETA
033700         MOVE CLI-DIRECCION TO WS-CAB-VALOR
033800         WRITE REG-SALIDA FROM WS-LINEA-CABECERA
033900      END-IF.
034000*
034100  3110-LINEAS-CLIENTE-F. EXIT.
034200*
034300*----------------------------------------------------------------
034400*     DETALLE: UN PASE SECUENCIAL COMPLETO DE DDDETAL POR CADA
034500*     FACTURA, FILTRANDO POR DET-INVOICE-ID.  EL DETALLE ES FIEL
034600*     AL ORDEN DE GRABACION (VER BANNER DEL PROGRAMA).
034700  3200-DETALLE-I.
034800*
034900      MOVE 'DETALLE DE LA FACTURA' TO WS-LG-TEXTO.
035000      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
035100      MOVE '  #  DESCRIPCION        CANT.  P.UNIT.   DESC.'
035200          TO WS-LG-TEXTO.
035300      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
035400*
035500      MOVE ZEROS TO WS-NRO-RENGLON.
035600      CLOSE DETAIL-FILE.
035700      OPEN INPUT DETAIL-FILE.
035800*
035900      PERFORM 3210-LEER-DETALLE-I THRU 3210-LEER-DETALLE-F.
036000      PERFORM 3220-FILTRAR-DETALLE-I THRU 3220-FILTRAR-DETALLE-F
036100          UNTIL FS-DETALLE = '10'.
036200*
036300      MOVE SPACES TO WS-LG-TEXTO.
036400      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
036500*
036600  3200-DETALLE-F. EXIT.
036700*
036800  3210-LEER-DETALLE-I.
036900*
037000      READ DETAIL-FILE.
037100*
037200  3210-LEER-DETALLE-F. EXIT.
037300*
037400  3220-FILTRAR-DETALLE-I.
037500*
037600      IF DET-INVOICE-ID = TRA-INV-ID
037700         ADD 1 TO WS-NRO-RENGLON
037800         MOVE WS-NRO-RENGLON      TO WS-DET-NRO
037900         MOVE DET-DESCRIPCION     TO WS-DET-DESCRIPCION
038000         MOVE DET-CANTIDAD        TO WS-DET-CANTIDAD-ED
038100         MOVE DET-PRECIO-UNITARIO TO WS-DET-PRECIO-ED
038200         MOVE DET-DESCUENTO       TO WS-DET-DESCTO-ED
038300         MOVE DET-SUBTOTAL        TO WS-DET-SUBTOTAL-ED
038400         WRITE REG-SALIDA FROM WS-LINEA-DETALLE
038500      END-IF.
038600*
038700      PERFORM 3210-LEER-DETALLE-I THRU 3210-LEER-DETALLE-F.
038800*
038900  3220-FILTRAR-DETALLE-F. EXIT.
039000*
039100*----------------------------------------------------------------
039200  3300-TOTALES-I.
039300*
039400      MOVE 'SUBTOTAL:'    TO WS-TOT-ETIQUETA.
039500      MOVE INV-SUBTOTAL    TO WS-TOT-VALOR-ED.
039600      WRITE REG-SALIDA FROM WS-LINEA-TOTALES.
039700*
039800      MOVE 'IVA (13%):'   TO WS-TOT-ETIQUETA.
039900      MOVE INV-IVA         TO WS-TOT-VALOR-ED.
040000      WRITE REG-SALIDA FROM WS-LINEA-TOTALES.
040100*
040200      MOVE 'IT (3%):'     TO WS-TOT-ETIQUETA.
040300      MOVE INV-IT          TO WS-TOT-VALOR-ED.
040400      WRITE REG-SALIDA FROM WS-LINEA-TOTALES.
040500*
040600      MOVE 'TOTAL:'       TO WS-TOT-ETIQUETA.
040700      MOVE INV-TOTAL       TO WS-TOT-VALOR-ED.
040800      WRITE REG-SALIDA FROM WS-LINEA-TOTALES.
040900*
041000      MOVE SPACES TO WS-LG-TEXTO.
041100      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
041200*
041300  3300-TOTALES-F. EXIT.
041400*
041500*----------------------------------------------------------------
041600  3400-OBSERVACIONES-I.
041700*
041800      IF INV-OBSERVACIONES NOT = SPACES
041900         MOVE 'OBSERVACIONES:'  TO WS-CAB-ETIQUETA
042000         MOVE INV-OBSERVACIONES TO WS-CAB-VALOR
042100         WRITE REG-SALIDA FROM WS-LINEA-CABECERA
042200         MOVE SPACES TO WS-LG-TEXTO
042300         WRITE REG-SALIDA FROM WS-LINEA-GENERICA
042400      END-IF.
042500*
042600      MOVE '          GRACIAS POR SU PREFERENCIA' TO WS-LG-TEXTO.
042700      WRITE REG-SALIDA FROM WS-LINEA-GENERICA.
042800*
042900  3400-OBSERVACIONES-F. EXIT.
043000*
043100*----------------------------------------------------------------
043200  9000-FINAL-I.
043300*
043400      DISPLAY '*FACLIST - LEIDAS   : ' WS-CONTADOR-LEIDAS.
043500      DISPLAY '*FACLIST - IMPRESAS : ' WS-CONTADOR-IMPRESAS.
043600      DISPLAY '*FACLIST - RECHAZOS : ' WS-CONTADOR-RECHAZOS.
043700*
043800      CLOSE ENTRADA-FILE INVOICE-FILE CLIENT-FILE
043900            DETAIL-FILE  LISTADO-FILE.
044000*
044100  9000-FINAL-F. EXIT.
