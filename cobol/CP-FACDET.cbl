000100*************************************************************
000200*    CP-FACDET                                              *
000300*    LAYOUT  DETALLE DE FACTURA (RENGLON)                   *
000400*    TABLA ORIGEN     TBFACDET                               *
000500*    LARGO REGISTRO = 402 BYTES                              *
000600*************************************************************
000700*
000800* 1990-02-20 RHG CP0003 - LAYOUT INICIAL DETALLE DE FACTURA.      CP0003
000900* 1994-07-08 MTV CP0028 - SE AGREGA UNIDAD DE MEDIDA.             CP0028
001000* 1997-05-14 LQO CP0041 - SE AGREGA CODIGO DE PRODUCTO.           CP0041
001100* 1998-11-23 RHG CP0055 - AJUSTE Y2K, IMPORTES A COMP-3.          CP0055
001200*
001300  01  REG-DETALLE.
001400      03  DET-ID              PIC 9(09).
001500      03  DET-INVOICE-ID      PIC 9(09).
001600      03  DET-DESCRIPCION     PIC X(255).
001700      03  DET-CANTIDAD        PIC 9(07).
001800      03  DET-PRECIO-UNITARIO PIC S9(10)V9(02) COMP-3.
001900      03  DET-DESCUENTO       PIC S9(10)V9(02) COMP-3.
002000      03  DET-SUBTOTAL        PIC S9(10)V9(02) COMP-3.
002100      03  DET-UNIDAD-MEDIDA   PIC X(50).
002200      03  DET-CODIGO-PRODUCTO PIC X(50).
002300      03  FILLER              PIC X(08).
