000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACCREA.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-03-02.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACCREA                                                    *
001100*    =======                                                    *
001200*    ALTA DE FACTURAS.  LEE UN LOTE DE SOLICITUDES DE FACTURA   *
001300*    (DDENTRA), POR CADA UNA:                                   *
001400*      1) VERIFICA QUE EL CLIENTE EXISTA (RECHAZA SI NO).       *
001500*      2) NUMERA LA FACTURA DENTRO DE SU SERIE (MAXIMA           *
001600*         SECUENCIA EXISTENTE EN ESA SERIE, MAS UNO).            *
001700*      3) CALCULA EL SUBTOTAL DE CADA RENGLON (CALL FACSUBT).   *
001800*      4) CALCULA IVA, IT Y TOTAL DE LA FACTURA (CALL FACTOTL). *
001900*      5) GRABA LA CABECERA Y LOS RENGLONES.                    *
002000*    TODA FACTURA NACE EN ESTADO BORRADOR.  LAS RECHAZADAS NO   *
002100*    DEJAN RASTRO: NI CABECERA NI RENGLONES QUEDAN GRABADOS.    *
002200*****************************************************************
002300*
002400* BITACORA DE CAMBIOS
002500* -------------------
002600* 1990-03-02 RHG 0005 - VERSION INICIAL, SERIE UNICA 'A'.
002700* 1991-04-17 MTV 0009 - SOPORTA VARIAS SERIES POR FACTURA.
002800* 1992-07-19 MTV 0017 - SE AJUSTA TASA DE IT DE 2% A 3% (LEY).
002900* 1994-06-01 LQO 0026 - FACSUBT/FACTOTL AHORA SON CALL SEPARADOS.
003000* 1996-08-22 LQO 0039 - TOPE DE 10 RENGLONES POR FACTURA EN LOTE.
003100* 1998-09-30 RHG 0054 - REVISION Y2K (FECHAS YA VENIAN EN X(08)).
003200* 2001-08-09 MTV 0063 - SE RECHAZA FACTURA SIN RENGLONES.
003300* 2004-02-17 LQO 0068 - SE RECHAZA LOTE CON MAS DE 10 RENGLONES;
003400*                       EL TOPE YA EXISTIA EN LA TABLA (VER 0039)
003500*                       PERO NO SE VALIDABA AL INGRESO.
003600*
003700  ENVIRONMENT DIVISION.
003800  CONFIGURATION SECTION.
003900  SPECIAL-NAMES.
004000      DECIMAL-POINT IS COMMA.
004100  INPUT-OUTPUT SECTION.
004200  FILE-CONTROL.
004300      SELECT CLIENT-FILE ASSIGN TO DDCLIEN
004400          ORGANIZATION IS RELATIVE
004500          ACCESS MODE IS RANDOM
004600          RELATIVE KEY IS WS-CLI-RELKEY
004700          FILE STATUS IS FS-CLIENTE.
004800      SELECT INVOICE-FILE ASSIGN TO DDFACTU
004900          ORGANIZATION IS RELATIVE
005000          ACCESS MODE IS RANDOM
005100          RELATIVE KEY IS WS-INV-RELKEY
005200          FILE STATUS IS FS-FACTURA.
005300      SELECT DETAIL-FILE ASSIGN TO DDDETAL
005400          ORGANIZATION IS SEQUENTIAL
005500          FILE STATUS IS FS-DETALLE.
005600      SELECT CONTROL-FILE ASSIGN TO DDCTRL
005700          ORGANIZATION IS RELATIVE
005800          ACCESS MODE IS RANDOM
005900          RELATIVE KEY IS WS-CTL-RELKEY
006000          FILE STATUS IS FS-CONTROL.
006100      SELECT ENTRADA-FILE ASSIGN TO DDENTRA
006200          ORGANIZATION IS SEQUENTIAL
006300          FILE STATUS IS FS-ENTRADA.
006400      SELECT SALIDA-FILE ASSIGN TO DDSALID
006500          ORGANIZATION IS SEQUENTIAL
006600          FILE STATUS IS FS-SALIDA.
006700*
006800  DATA DIVISION.
006900  FILE SECTION.
007000*
007100  FD  CLIENT-FILE.
007200      COPY CP-FACCLI.
007300*
007400  FD  INVOICE-FILE.
007500      COPY CP-FACINV.
007600*
007700  FD  DETAIL-FILE.
007800      COPY CP-FACDET.
007900*
008000  FD  CONTROL-FILE.
008100      COPY CP-FACCTL.
008200*
008300  FD  ENTRADA-FILE.
008400  01  REG-ENTRADA.
008500      03  TRA-CLI-ID              PIC 9(09).
008600      03  TRA-SERIE               PIC X(20).
008700      03  TRA-FECHA-EMISION       PIC 9(08).
008800      03  TRA-TIPO-COMPROBANTE    PIC X(30).
008900      03  TRA-OBSERVACIONES       PIC X(500).
009000      03  TRA-CANT-RENGLONES      PIC 9(02).
009100      03  TRA-RENGLON OCCURS 10 TIMES.
009200          05  TRA-DET-DESCRIPCION     PIC X(255).
009300          05  TRA-DET-CANTIDAD        PIC 9(07).
009400          05  TRA-DET-PRECIO          PIC S9(10)V9(02) COMP-3.
009500          05  TRA-DET-DESCUENTO       PIC S9(10)V9(02) COMP-3.
009600          05  TRA-DET-UNIDAD-MEDIDA   PIC X(50).
009700          05  TRA-DET-CODIGO-PRODUCTO PIC X(50).
009800      03  FILLER                  PIC X(09).
009900*
010000  FD  SALIDA-FILE.
010100  01  REG-SALIDA                  PIC X(132).
010200*
010300  WORKING-STORAGE SECTION.
010400*=======================*
010500  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010600*
010700*----------- CLAVES RELATIVAS Y ESTADOS DE ARCHIVO --------------
010800  77  WS-CLI-RELKEY         PIC 9(09) COMP.
010900  77  WS-INV-RELKEY         PIC 9(09) COMP.
011000  77  WS-CTL-RELKEY         PIC 9(09) COMP VALUE 1.
011100  77  FS-CLIENTE            PIC X(02) VALUE '00'.
011200  77  FS-FACTURA            PIC X(02) VALUE '00'.
011300  77  FS-DETALLE            PIC X(02) VALUE '00'.
011400  77  FS-CONTROL            PIC X(02) VALUE '00'.
011500  77  FS-ENTRADA            PIC X(02) VALUE '00'.
011600  77  FS-SALIDA             PIC X(02) VALUE '00'.
011700*
011800*----------- CONTADORES Y SUBINDICES (BINARIOS) ------------------
011900  77  WS-IDX-DET            PIC 9(04) COMP.
012000  77  WS-SUB-INV            PIC 9(09) COMP.
012100  77  WS-MAX-INV-ID         PIC 9(09) COMP.
012200  77  WS-SUB-POS            PIC 9(04) COMP.
012300  77  WS-INICIO-SEC         PIC 9(04) COMP.
012400  77  WS-CONTADOR-LEIDAS    PIC 9(07) COMP VALUE ZEROS.
012500  77  WS-CONTADOR-GRABADAS  PIC 9(07) COMP VALUE ZEROS.
012600  77  WS-CONTADOR-RECHAZOS  PIC 9(07) COMP VALUE ZEROS.
012700  77  WS-PRIMER-RECHAZO     PIC X(01) VALUE 'S'.
012800*
012900*----------- ACUMULADORES DE LA FACTURA --------------------------
013000  77  WS-ACUM-SUBTOTAL      PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
013100  77  WS-MAX-SECUENCIA      PIC 9(08) COMP-3 VALUE ZEROS.
013200  77  WS-SECUENCIA-NUEVA    PIC 9(08) COMP-3 VALUE ZEROS.
013300*
013400*----------- VISTA ALTERNA DE LA SECUENCIA EXTRAIDA --------------
013500*     PERMITE COMPARAR COMO NUMERO SIN RECURRIR A UNA FUNCION
013600*     INTRINSECA DE CONVERSION (NO DISPONIBLE EN ESTE COMPILADOR).
013700  01  WS-SECUENCIA-AREA.
013800      03  WS-SECUENCIA-ALFA     PIC X(08).
013900      03  FILLER                PIC X(01).
014000  01  WS-SECUENCIA-AREA-R REDEFINES WS-SECUENCIA-AREA.
014100      03  WS-SECUENCIA-NUM      PIC 9(08).
014200      03  FILLER                PIC X(01).
014300*
014400*----------- ARMADO DEL NUMERO DE FACTURA ------------------------
014500*     WS-NUMERO-NUEVO-R SUPERPONE LAS TRES PARTES (SERIE, GUION Y
014600*     SECUENCIA EDITADA) PARA PODER MOVERLAS COMPLETAS A LA
014700*     CABECERA EN UN SOLO MOVE.
014800  01  WS-SERIE-NUEVA.
014900      03  WS-SERIE-TRIM         PIC X(20).
015000      03  WS-GUION              PIC X(01) VALUE '-'.
015100      03  WS-SEC-ED             PIC 9(08).
015200      03  FILLER                PIC X(21).
015300  01  WS-NUMERO-NUEVO-R REDEFINES WS-SERIE-NUEVA.
015400      03  WS-NUMERO-NUEVO       PIC X(49).
015500      03  FILLER                PIC X(01).
015600*
015700*----------- BANDERAS DE PROCESO --------------------------------
015800  01  WS-BANDERAS.
015900      03  WS-CLI-SW             PIC X(01) VALUE 'N'.
016000          88  WS-CLIENTE-OK            VALUE 'S'.
016100          88  WS-CLIENTE-NO-EXISTE     VALUE 'N'.
016200      03  WS-DET-SW             PIC X(01) VALUE 'S'.
016300          88  WS-DETALLE-OK             VALUE 'S'.
016400          88  WS-DETALLE-RECHAZADO      VALUE 'N'.
016500      03  WS-FIN-SW             PIC X(01) VALUE 'N'.
016600          88  WS-FIN-LECTURA            VALUE 'S'.
016700          88  WS-NO-FIN-LECTURA         VALUE 'N'.
016800      03  FILLER                PIC X(01).
016900  01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
017000      03  FILLER                PIC X(04).
017100*
017200*----------- TABLA DE SUBTOTALES POR RENGLON --------------------
017300  01  WS-TABLA-SUBTOTALES.
017400      03  WS-SUBTOTAL-TABLA OCCURS 10 TIMES
017500                            PIC S9(10)V9(02) COMP-3.
017600      03  FILLER                PIC X(04).
017700*
017800*----------- AREAS DE COMUNICACION CON SUBRUTINAS ----------------
017900  01  WS-AREA-FACSUBT.
018000      03  WSF-CANTIDAD          PIC 9(07).
018100      03  WSF-PRECIO-UNITARIO   PIC S9(10)V9(02) COMP-3.
018200      03  WSF-DESCUENTO         PIC S9(10)V9(02) COMP-3.
018300      03  WSF-SUBTOTAL          PIC S9(10)V9(02) COMP-3.
018400      03  WSF-RETORNO           PIC S9(04) COMP.
018500      03  FILLER                PIC X(08).
018600*
018700  01  WS-AREA-FACTOTL.
018800      03  WSG-SUBTOTAL          PIC S9(10)V9(02) COMP-3.
018900      03  WSG-IVA               PIC S9(10)V9(02) COMP-3.
019000      03  WSG-IT                PIC S9(10)V9(02) COMP-3.
019100      03  WSG-TOTAL             PIC S9(10)V9(02) COMP-3.
019200      03  WSG-RETORNO           PIC S9(04) COMP.
019300      03  FILLER                PIC X(08).
019400*
019500*----------- FECHA DE CORRIDA Y LINEA DE RECHAZO -----------------
019600  01  WS-FECHA-HORA-CORRIDA.
019700      03  WS-FECHA-SISTEMA      PIC 9(06).
019800      03  WS-HORA-SISTEMA       PIC 9(08).
019900      03  FILLER                PIC X(12).
020000  01  WS-TIMESTAMP-CORRIDA      PIC X(26) VALUE SPACES.
020100*
020200  01  WS-LINEA-RECHAZO.
020300      03  FILLER                PIC X(01)  VALUE SPACES.
020400      03  WSR-CLI-ID            PIC 9(09).
020500      03  FILLER                PIC X(01)  VALUE SPACES.
020600      03  WSR-SERIE             PIC X(20).
020700      03  FILLER                PIC X(01)  VALUE SPACES.
020800      03  WSR-MOTIVO            PIC X(40).
020900      03  FILLER                PIC X(60)  VALUE SPACES.
021000*
021100  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
021200*
021300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
021400  PROCEDURE DIVISION.
021500*
021600  MAIN-PROGRAM-I.
021700*
021800      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
021900      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
022000          UNTIL WS-FIN-LECTURA.
022100      PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
022200*
022300  MAIN-PROGRAM-F. GOBACK.
022400*
022500*----------------------------------------------------------------
022600  1000-INICIO-I.
022700*
022800      SET WS-NO-FIN-LECTURA TO TRUE.
022900*
023000      OPEN INPUT  ENTRADA-FILE.
023100      OPEN OUTPUT SALIDA-FILE.
023200      OPEN I-O    CLIENT-FILE.
023300      OPEN I-O    INVOICE-FILE.
023400      OPEN I-O    CONTROL-FILE.
023500      OPEN EXTEND DETAIL-FILE.
023600*
023700      READ CONTROL-FILE
023800          INVALID KEY
023900              DISPLAY '*FACCREA-F1 NO EXISTE REGISTRO DE CONTROL'
024000              MOVE 16 TO RETURN-CODE
024100              SET WS-FIN-LECTURA TO TRUE
024200      END-READ.
024300*
024400      ACCEPT WS-FECHA-SISTEMA FROM DATE.
024500      ACCEPT WS-HORA-SISTEMA  FROM TIME.
024600      MOVE WS-FECHA-HORA-CORRIDA TO WS-TIMESTAMP-CORRIDA.
024700*
024800      IF WS-NO-FIN-LECTURA
024900         PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F
025000      END-IF.
025100*
025200  1000-INICIO-F. EXIT.
025300*
025400*----------------------------------------------------------------
025500  1100-LEER-ENTRADA-I.
025600*
025700      READ ENTRADA-FILE
025800          AT END
025900              SET WS-FIN-LECTURA TO TRUE
026000          NOT AT END
026100              ADD 1 TO WS-CONTADOR-LEIDAS
026200      END-READ.
026300*
026400  1100-LEER-ENTRADA-F. EXIT.
026500*
026600*----------------------------------------------------------------
026700  2000-PROCESO-I.
026800*
026900      SET WS-DETALLE-OK TO TRUE.
027000      PERFORM 2100-LEER-CLIENTE-I THRU 2100-LEER-CLIENTE-F.
027100*
027200      IF WS-CLIENTE-OK AND TRA-CANT-RENGLONES > ZEROS
027300                        AND TRA-CANT-RENGLONES NOT > 10
027400         PERFORM 2200-NUMERAR-I  THRU 2200-NUMERAR-F
027500         PERFORM 2300-CABECERA-I THRU 2300-CABECERA-F
027600         PERFORM 2400-DETALLE-I  THRU 2400-DETALLE-F
027700         IF WS-DETALLE-OK
027800            PERFORM 2600-TOTALES-I THRU 2600-TOTALES-F
027900            PERFORM 2700-GRABAR-I  THRU 2700-GRABAR-F
028000         ELSE
028100            MOVE 'RENGLON CON CANTIDAD O PRECIO INVALIDO'
028200                                        TO WSR-MOTIVO
028300            PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
028400         END-IF
028500      ELSE
028600         IF WS-CLIENTE-NO-EXISTE
028700            MOVE 'CLIENTE NO EXISTE'    TO WSR-MOTIVO
028800         ELSE
028900            IF TRA-CANT-RENGLONES > 10
029000               MOVE 'FACTURA CON MAS DE 10 RENGLONES'
029100                                        TO WSR-MOTIVO
029200            ELSE
029300               MOVE 'FACTURA SIN RENGLONES' TO WSR-MOTIVO
029400            END-IF
029500         END-IF
029600         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
029700      END-IF.
029800*
029900      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
030000*
030100  2000-PROCESO-F. EXIT.
030200*
030300*----------------------------------------------------------------
030400  2100-LEER-CLIENTE-I.
030500*
030600      MOVE TRA-CLI-ID TO WS-CLI-RELKEY.
030700      READ CLIENT-FILE
030800          INVALID KEY
030900              SET WS-CLIENTE-NO-EXISTE TO TRUE
031000          NOT INVALID KEY
031100              SET WS-CLIENTE-OK TO TRUE
031200      END-READ.
031300*
031400  2100-LEER-CLIENTE-F. EXIT.
031500*
031600*----------------------------------------------------------------
031700  2200-NUMERAR-I.
031800*
031900      MOVE ZEROS TO WS-MAX-SECUENCIA.
032000      IF CTL-PROX-INV-ID > 1
032100         COMPUTE WS-MAX-INV-ID = CTL-PROX-INV-ID - 1
032200         PERFORM 2205-EXAMINAR-FACTURA-I
032300             THRU 2205-EXAMINAR-FACTURA-F
032400             VARYING WS-SUB-INV FROM 1 BY 1
032500             UNTIL WS-SUB-INV > WS-MAX-INV-ID
032600      END-IF.
032700*
032800      COMPUTE WS-SECUENCIA-NUEVA = WS-MAX-SECUENCIA + 1.
032900*
033000      PERFORM 2220-TRIM-SERIE-I      THRU 2220-TRIM-SERIE-F.
033100      PERFORM 2230-FORMATEAR-NUM-I   THRU 2230-FORMATEAR-NUM-F.
033200*
033300  2200-NUMERAR-F. EXIT.
033400*
033500*----------------------------------------------------------------
033600  2205-EXAMINAR-FACTURA-I.
033700*
033800      MOVE WS-SUB-INV TO WS-INV-RELKEY.
033900      READ INVOICE-FILE
034000          INVALID KEY
034100              CONTINUE
034200          NOT INVALID KEY
034300              IF INV-SERIE = TRA-SERIE
034400                 PERFORM 2210-EXTRAER-SECUENCIA-I
034500                     THRU 2210-EXTRAER-SECUENCIA-F
034600                 IF WS-SECUENCIA-NUM > WS-MAX-SECUENCIA
034700                    MOVE WS-SECUENCIA-NUM TO WS-MAX-SECUENCIA
034800                 END-IF
034900              END-IF
035000      END-READ.
035100*
035200  2205-EXAMINAR-FACTURA-F. EXIT.
035300*
035400*----------------------------------------------------------------
035500*     TOMA LOS ULTIMOS 8 CARACTERES NO BLANCOS DE
035600*     INV-NUMERO-FACTURA (EL FORMATO GARANTIZA QUE SON LA
035700*     SECUENCIA, YA QUE SE ARMA COMO SERIE-########).
035800  2210-EXTRAER-SECUENCIA-I.
035900*
036000      MOVE 50 TO WS-SUB-POS.
036100      PERFORM 2211-BUSCAR-FIN-I THRU 2211-BUSCAR-FIN-F.
036200*
036300      COMPUTE WS-INICIO-SEC = WS-SUB-POS - 7.
036400      IF WS-INICIO-SEC < 1
036500         MOVE 1 TO WS-INICIO-SEC
036600      END-IF.
036700      MOVE INV-NUMERO-FACTURA(WS-INICIO-SEC:8)
036800              TO WS-SECUENCIA-ALFA.
036900*
037000  2210-EXTRAER-SECUENCIA-F. EXIT.
037100*
037200  2211-BUSCAR-FIN-I.
037300*
037400      IF WS-SUB-POS > 1
037500         AND INV-NUMERO-FACTURA(WS-SUB-POS:1) = SPACE
037600         SUBTRACT 1 FROM WS-SUB-POS
037700         GO TO 2211-BUSCAR-FIN-I
037800      END-IF.
037900*
038000  2211-BUSCAR-FIN-F. EXIT.
038100*
038200*----------------------------------------------------------------
038300*     RECORTA LOS BLANCOS FINALES DE LA SERIE RECIBIDA PARA NO
038400*     GRABAR ESPACIOS ENTRE LA SERIE Y EL GUION.
038500  2220-TRIM-SERIE-I.
038600*
038700      MOVE 20 TO WS-SUB-POS.
038800      PERFORM 2221-BUSCAR-BLANCO-I THRU 2221-BUSCAR-BLANCO-F.
038900*
039000      MOVE SPACES TO WS-SERIE-TRIM.
039100      MOVE TRA-SERIE(1:WS-SUB-POS) TO WS-SERIE-TRIM(1:WS-SUB-POS).
039200*
039300  2220-TRIM-SERIE-F. EXIT.
039400*
039500  2221-BUSCAR-BLANCO-I.
039600*
039700      IF WS-SUB-POS > 1 AND TRA-SERIE(WS-SUB-POS:1) = SPACE
039800         SUBTRACT 1 FROM WS-SUB-POS
039900         GO TO 2221-BUSCAR-BLANCO-I
040000      END-IF.
040100*
040200  2221-BUSCAR-BLANCO-F. EXIT.
040300*
040400*----------------------------------------------------------------
040500  2230-FORMATEAR-NUM-I.
040600*
040700      MOVE SPACES            TO WS-SERIE-TRIM.
040800      MOVE TRA-SERIE          TO WS-SERIE-TRIM.
040900      MOVE '-'                TO WS-GUION.
041000      MOVE WS-SECUENCIA-NUEVA TO WS-SEC-ED.
041100*
041200  2230-FORMATEAR-NUM-F. EXIT.
041300*
041400*----------------------------------------------------------------
041500  2300-CABECERA-I.
041600*
041700      MOVE CTL-PROX-INV-ID      TO INV-ID.
041800      MOVE WS-NUMERO-NUEVO      TO INV-NUMERO-FACTURA.
041900      MOVE TRA-SERIE            TO INV-SERIE.
042000      MOVE TRA-FECHA-EMISION    TO INV-FECHA-EMISION.
042100      MOVE TRA-CLI-ID           TO INV-CLIENT-ID.
042200      MOVE TRA-TIPO-COMPROBANTE TO INV-TIPO-COMPROBANTE.
042300      MOVE TRA-OBSERVACIONES    TO INV-OBSERVACIONES.
042400      SET INV-ESTADO-BORRADOR   TO TRUE.
042500      MOVE WS-TIMESTAMP-CORRIDA TO INV-CREATED-AT.
042600      MOVE WS-TIMESTAMP-CORRIDA TO INV-UPDATED-AT.
042700*
042800  2300-CABECERA-F. EXIT.
042900*
043000*----------------------------------------------------------------
043100  2400-DETALLE-I.
043200*
043300      MOVE ZEROS TO WS-ACUM-SUBTOTAL.
043400      SET WS-DETALLE-OK TO TRUE.
043500      PERFORM 2410-PROCESAR-RENGLON-I THRU 2410-PROCESAR-RENGLON-F
043600          VARYING WS-IDX-DET FROM 1 BY 1
043700          UNTIL WS-IDX-DET > TRA-CANT-RENGLONES.
043800*
043900  2400-DETALLE-F. EXIT.
044000*
044100*----------------------------------------------------------------
044200  2410-PROCESAR-RENGLON-I.
044300*
044400      MOVE TRA-DET-CANTIDAD(WS-IDX-DET)   TO WSF-CANTIDAD.
044500      MOVE TRA-DET-PRECIO(WS-IDX-DET)     TO WSF-PRECIO-UNITARIO.
044600      MOVE TRA-DET-DESCUENTO(WS-IDX-DET)  TO WSF-DESCUENTO.
044700*
044800      CALL 'FACSUBT' USING WS-AREA-FACSUBT.
044900*
045000      IF WSF-RETORNO NOT = ZEROS
045100         SET WS-DETALLE-RECHAZADO TO TRUE
045200      ELSE
045300         MOVE WSF-SUBTOTAL TO WS-SUBTOTAL-TABLA(WS-IDX-DET)
045400         ADD WSF-SUBTOTAL  TO WS-ACUM-SUBTOTAL
045500      END-IF.
045600*
045700  2410-PROCESAR-RENGLON-F. EXIT.
045800*
045900*----------------------------------------------------------------
046000  2600-TOTALES-I.
046100*
046200      MOVE WS-ACUM-SUBTOTAL TO WSG-SUBTOTAL.
046300      CALL 'FACTOTL' USING WS-AREA-FACTOTL.
046400      MOVE WS-ACUM-SUBTOTAL TO INV-SUBTOTAL.
046500      MOVE WSG-IVA          TO INV-IVA.
046600      MOVE WSG-IT           TO INV-IT.
046700      MOVE WSG-TOTAL        TO INV-TOTAL.
046800*
046900  2600-TOTALES-F. EXIT.
047000*
047100*----------------------------------------------------------------
047200  2700-GRABAR-I.
047300*
047400      MOVE CTL-PROX-INV-ID TO WS-INV-RELKEY.
047500      WRITE REG-FACTURA
047600          INVALID KEY
047700              DISPLAY '*FACCREA-F2 NO SE PUDO GRABAR LA FACTURA'
047800      END-WRITE.
047900*
048000      PERFORM 2710-GRABAR-RENGLON-I THRU 2710-GRABAR-RENGLON-F
048100          VARYING WS-IDX-DET FROM 1 BY 1
048200          UNTIL WS-IDX-DET > TRA-CANT-RENGLONES.
048300*
048400      ADD 1 TO CTL-PROX-INV-ID.
048500      ADD 1 TO WS-CONTADOR-GRABADAS.
048600*
048700  2700-GRABAR-F. EXIT.
048800*
048900*----------------------------------------------------------------
049000  2710-GRABAR-RENGLON-I.
049100*
049200      MOVE CTL-PROX-DET-ID                       TO DET-ID.
049300      MOVE CTL-PROX-INV-ID                  TO DET-INVOICE-ID.
049400      MOVE TRA-DET-DESCRIPCION(WS-IDX-DET)  TO DET-DESCRIPCION.
049500      MOVE TRA-DET-CANTIDAD(WS-IDX-DET)          TO DET-CANTIDAD.
049600      MOVE TRA-DET-PRECIO(WS-IDX-DET)
049700              TO DET-PRECIO-UNITARIO.
049800      MOVE TRA-DET-DESCUENTO(WS-IDX-DET)         TO DET-DESCUENTO.
049900      MOVE WS-SUBTOTAL-TABLA(WS-IDX-DET)         TO DET-SUBTOTAL.
050000      MOVE TRA-DET-UNIDAD-MEDIDA(WS-IDX-DET)
050100              TO DET-UNIDAD-MEDIDA.
050200      MOVE TRA-DET-CODIGO-PRODUCTO(WS-IDX-DET)
050300              TO DET-CODIGO-PRODUCTO.
050400*
050500      WRITE REG-DETALLE.
050600      ADD 1 TO CTL-PROX-DET-ID.
050700*
050800  2710-GRABAR-RENGLON-F. EXIT.
050900*
051000*----------------------------------------------------------------
051100  2900-RECHAZAR-I.
051200*
051300      IF WS-PRIMER-RECHAZO = 'S'
051400         MOVE '*** FACCREA - FACTURAS RECHAZADAS EN EL LOTE ***'
051500                                           TO REG-SALIDA
051600         WRITE REG-SALIDA
051700         MOVE 'N' TO WS-PRIMER-RECHAZO
051800      END-IF.
051900*
052000      MOVE SPACES           TO WS-LINEA-RECHAZO.
052100      MOVE TRA-CLI-ID        TO WSR-CLI-ID.
052200      MOVE TRA-SERIE         TO WSR-SERIE.
052300      MOVE WS-LINEA-RECHAZO  TO REG-SALIDA.
052400      WRITE REG-SALIDA.
052500*
052600      ADD 1 TO WS-CONTADOR-RECHAZOS.
052700*
052800  2900-RECHAZAR-F. EXIT.
052900*
053000*----------------------------------------------------------------
053100  9000-FINAL-I.
053200*
053300      REWRITE REG-CONTROL
053400          INVALID KEY
053500              DISPLAY '*FACCREA-F3 NO SE PUDO ACTUALIZAR CONTROL'
053600      END-REWRITE.
053700*
053800      DISPLAY '*FACCREA - LEIDAS   : ' WS-CONTADOR-LEIDAS.
053900      DISPLAY '*FACCREA - GRABADAS : ' WS-CONTADOR-GRABADAS.
054000      DISPLAY '*FACCREA - RECHAZOS : ' WS-CONTADOR-RECHAZOS.
054100*
054200      CLOSE ENTRADA-FILE SALIDA-FILE CLIENT-FILE INVOICE-FILE
054300            CONTROL-FILE DETAIL-FILE.
054400*
054500  9000-FINAL-F. EXIT.
