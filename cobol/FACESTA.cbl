000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACESTA.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-03-10.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACESTA                                                    *
001100*    =======                                                    *
001200*    CAMBIOS DE ESTADO DE FACTURA.  LEE UN LOTE DE NOVEDADES    *
001300*    (DDENTRA) CON TRA-OPERACION:                               *
001400*      EM = EMITIR   (BORRADOR            -> EMITIDA)           *
001500*      AN = ANULAR   (NO ANULADA,NO PAGADA -> ANULADA)          *
001600*      CE = CAMBIAR ESTADO GENERICO (VER REGLAS DE TRANSICION)  *
001700*      EL = ELIMINAR (SOLO BORRADOR; BORRA CABECERA Y DETALLE)  *
001800*    NO RECALCULA SUBTOTALES NI TOTALES; ES UN CAMBIO DE ESTADO *
001900*    PURO SOBRE LA CABECERA YA GRABADA POR FACCREA.              *
002000*    OJO: ANULAR Y CAMBIAR-ESTADO NO SON SIMETRICOS A PROPOSITO.*
002100*    ANULAR RECHAZA FACTURA PAGADA; CAMBIAR-ESTADO SI PERMITE   *
002200*    PAGADA -> ANULADA.  ASI LO TRAJO LA MIGRACION DEL SISTEMA  *
002300*    VIEJO (R.I. 13/01) Y ASI SE DEJA; NO ES UN DESCUIDO.       *
002400*****************************************************************
002500*
002600* BITACORA DE CAMBIOS
002700* -------------------
002800* 1990-03-10 RHG 0003 - VERSION INICIAL: SOLO EMITIR.
002900* 1990-09-18 RHG 0008 - SE AGREGA ANULAR.
003000* 1992-04-22 MTV 0015 - SE AGREGA CAMBIAR ESTADO GENERICO (CE).
003100* 1995-12-01 LQO 0038 - SE AGREGA ELIMINAR CON PURGA DE DETALLE.
003200* 1998-10-14 RHG 0056 - REVISION Y2K (TIMESTAMPS YA EN X(26)).
003300* 2001-08-09 MTV 0063 - SE ACLARA ASIMETRIA ANULAR/CAMBIAR ESTADO
003400*                       EN PAGADA->ANULADA (R.I. 13/01); NO TOCAR.
003500*
003600  ENVIRONMENT DIVISION.
003700  CONFIGURATION SECTION.
003800  SPECIAL-NAMES.
003900      DECIMAL-POINT IS COMMA.
004000  INPUT-OUTPUT SECTION.
004100  FILE-CONTROL.
004200      SELECT INVOICE-FILE ASSIGN TO DDFACTU
004300          ORGANIZATION IS RELATIVE
004400          ACCESS MODE IS RANDOM
004500          RELATIVE KEY IS WS-INV-RELKEY
004600          FILE STATUS IS FS-FACTURA.
004700      SELECT DETAIL-FILE ASSIGN TO DDDETAL
004800          ORGANIZATION IS SEQUENTIAL
004900          FILE STATUS IS FS-DETALLE.
005000      SELECT DETAIL-FILE-NUEVO ASSIGN TO DDDETNU
005100          ORGANIZATION IS SEQUENTIAL
005200          FILE STATUS IS FS-DETNUEVO.
005300      SELECT ENTRADA-FILE ASSIGN TO DDENTRA
005400          ORGANIZATION IS SEQUENTIAL
005500          FILE STATUS IS FS-ENTRADA.
005600      SELECT SALIDA-FILE ASSIGN TO DDSALID
005700          ORGANIZATION IS SEQUENTIAL
005800          FILE STATUS IS FS-SALIDA.
005900*
006000  DATA DIVISION.
006100  FILE SECTION.
006200*
006300  FD  INVOICE-FILE.
006400      COPY CP-FACINV.
006500*
006600  FD  DETAIL-FILE.
006700      COPY CP-FACDET.
006800*
006900  FD  DETAIL-FILE-NUEVO.
007000      COPY CP-FACDET
007100          REPLACING REG-DETALLE BY REG-DETALLE-NUEVO
007200                    DET-ID BY DETN-ID
007300                    DET-INVOICE-ID BY DETN-INVOICE-ID
007400                    DET-DESCRIPCION BY DETN-DESCRIPCION
007500                    DET-CANTIDAD BY DETN-CANTIDAD
007600                    DET-PRECIO-UNITARIO BY DETN-PRECIO-UNITARIO
007700                    DET-DESCUENTO BY DETN-DESCUENTO
007800                    DET-SUBTOTAL BY DETN-SUBTOTAL
007900                    DET-UNIDAD-MEDIDA BY DETN-UNIDAD-MEDIDA
008000                    DET-CODIGO-PRODUCTO BY DETN-CODIGO-PRODUCTO.
008100*
008200  FD  ENTRADA-FILE.
008300  01  REG-ENTRADA.
008400      03  TRA-OPERACION           PIC X(02).
008500          88  TRA-OP-EMITIR            VALUE 'EM'.
008600          88  TRA-OP-ANULAR            VALUE 'AN'.
008700          88  TRA-OP-CAMBIAR           VALUE 'CE'.
008800          88  TRA-OP-ELIMINAR          VALUE 'EL'.
008900      03  TRA-INV-ID              PIC 9(09).
009000      03  TRA-ESTADO-NUEVO        PIC X(20).
009100      03  FILLER                  PIC X(67).
009200*
009300  FD  SALIDA-FILE.
009400  01  REG-SALIDA                  PIC X(132).
009500*
009600  WORKING-STORAGE SECTION.
009700*=======================*
009800  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009900*
010000*----------- CLAVES RELATIVAS Y ESTADOS DE ARCHIVO --------------
010100  77  WS-INV-RELKEY          PIC 9(09) COMP.
010200  77  FS-FACTURA             PIC X(02) VALUE '00'.
010300  77  FS-DETALLE             PIC X(02) VALUE '00'.
010400  77  FS-DETNUEVO            PIC X(02) VALUE '00'.
010500  77  FS-ENTRADA             PIC X(02) VALUE '00'.
010600  77  FS-SALIDA              PIC X(02) VALUE '00'.
010700*
010800*----------- CONTADORES (BINARIOS) -------------------------------
010900  77  WS-CONTADOR-LEIDAS     PIC 9(07) COMP VALUE ZEROS.
011000  77  WS-CONTADOR-GRABADAS   PIC 9(07) COMP VALUE ZEROS.
011100  77  WS-CONTADOR-RECHAZOS   PIC 9(07) COMP VALUE ZEROS.
011200  77  WS-PRIMER-RECHAZO      PIC X(01) VALUE 'S'.
011300  77  WS-SUB-DET             PIC 9(04) COMP VALUE ZEROS.
011400*
011500*----------- TABLA DE FACTURAS ELIMINADAS EN ESTA CORRIDA --------
011600*     EL DETALLE ES SECUENCIAL, SIN ACCESO AL AZAR; LAS CABECERAS
011700*     BORRADAS SE ANOTAN AQUI Y AL FINAL DE LA CORRIDA SE HACE UN
011800*     SOLO PASE DE DDDETAL A DDDETNU OMITIENDO SUS RENGLONES.
011900  01  WS-TABLA-ELIMINADAS.
012000      03  WS-ELIM-ID OCCURS 50 TIMES PIC 9(09) COMP.
012100      03  FILLER                 PIC X(01).
012200  77  WS-CANT-ELIMINADAS     PIC 9(03) COMP VALUE ZEROS.
012300*
012400*----------- BANDERAS DE PROCESO ---------------------------------
012500  01  WS-BANDERAS.
012600      03  WS-TRANS-SW            PIC X(01) VALUE 'S'.
012700          88  WS-TRANSACCION-OK        VALUE 'S'.
012800          88  WS-TRANSACCION-ERROR     VALUE 'N'.
012900      03  WS-HALLADO-SW          PIC X(01) VALUE 'N'.
013000          88  WS-FACTURA-HALLADA        VALUE 'S'.
013100          88  WS-FACTURA-NO-HALLADA     VALUE 'N'.
013200      03  WS-PURGA-SW            PIC X(01) VALUE 'N'.
013300          88  WS-RENGLON-A-BORRAR       VALUE 'S'.
013400          88  WS-RENGLON-A-CONSERVAR    VALUE 'N'.
013500      03  WS-FIN-SW              PIC X(01) VALUE 'N'.
013600          88  WS-FIN-LECTURA            VALUE 'S'.
013700          88  WS-NO-FIN-LECTURA         VALUE 'N'.
013800      03  FILLER                 PIC X(01).
013900  01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
014000      03  FILLER                 PIC X(05).
014100*
014200*----------- VISTA ALTERNA DEL ESTADO SOLICITADO -----------------
014300*     DETECTA ESTADO-NUEVO EN BLANCO EN EL MISMO ESTILO QUE LA
014400*     DETECCION DE CAMPOS NUMERICOS EN BLANCO DE FACCLIM/FACSUBT.
014500  01  WS-VALORES-ESTADO.
014600      03  WS-ESTADO-WS           PIC X(20) VALUE SPACES.
014700      03  FILLER                 PIC X(01).
014800  01  WS-VALORES-ESTADO-R REDEFINES WS-VALORES-ESTADO.
014900      03  FILLER                 PIC X(21).
015000*
015100*----------- FECHA DE CORRIDA Y LINEA DE RECHAZO -----------------
015200  01  WS-FECHA-HORA-CORRIDA.
015300      03  WS-FECHA-SISTEMA       PIC 9(06).
015400      03  WS-HORA-SISTEMA        PIC 9(08).
015500      03  FILLER                 PIC X(12).
015600  01  WS-TIMESTAMP-CORRIDA       PIC X(26) VALUE SPACES.
015700*
015800  01  WS-LINEA-RECHAZO.
015900      03  FILLER                 PIC X(01) VALUE SPACES.
016000      03  WSR-OPERACION          PIC X(02).
016100      03  FILLER                 PIC X(01) VALUE SPACES.
016200      03  WSR-INV-ID             PIC 9(09).
016300      03  FILLER                 PIC X(01) VALUE SPACES.
016400      03  WSR-MOTIVO             PIC X(40).
016500      03  FILLER                 PIC X(78) VALUE SPACES.
016600  01  WS-LINEA-RECHAZO-R REDEFINES WS-LINEA-RECHAZO.
016700      03  FILLER                 PIC X(132).
016800*
016900  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017000*
017100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017200  PROCEDURE DIVISION.
017300*
017400  MAIN-PROGRAM-I.
017500*
017600      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017700      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017800          UNTIL WS-FIN-LECTURA.
017900      PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
018000*
018100  MAIN-PROGRAM-F. GOBACK.
018200*
018300*----------------------------------------------------------------
018400  1000-INICIO-I.
018500*
018600      SET WS-NO-FIN-LECTURA TO TRUE.
018700*
018800      OPEN INPUT  ENTRADA-FILE.
018900      OPEN OUTPUT SALIDA-FILE.
019000      OPEN I-O    INVOICE-FILE.
019100*
019200      ACCEPT WS-FECHA-SISTEMA FROM DATE.
019300      ACCEPT WS-HORA-SISTEMA  FROM TIME.
019400      MOVE WS-FECHA-HORA-CORRIDA TO WS-TIMESTAMP-CORRIDA.
019500*
019600      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
019700*
019800  1000-INICIO-F. EXIT.
019900*
020000*----------------------------------------------------------------
020100  1100-LEER-ENTRADA-I.
020200*
020300      READ ENTRADA-FILE
020400          AT END
020500              SET WS-FIN-LECTURA TO TRUE
020600          NOT AT END
020700              ADD 1 TO WS-CONTADOR-LEIDAS
020800      END-READ.
020900*
021000  1100-LEER-ENTRADA-F. EXIT.
021100*
021200*----------------------------------------------------------------
021300  2000-PROCESO-I.
021400*
021500      SET WS-TRANSACCION-OK TO TRUE.
021600      MOVE SPACES TO WSR-MOTIVO.
021700*
021800      EVALUATE TRUE
021900          WHEN TRA-OP-EMITIR
022000              PERFORM 2400-EMITIR-I   THRU 2400-EMITIR-F
022100          WHEN TRA-OP-ANULAR
022200              PERFORM 2500-ANULAR-I   THRU 2500-ANULAR-F
022300          WHEN TRA-OP-CAMBIAR
022400              PERFORM 2600-CAMBIAR-I  THRU 2600-CAMBIAR-F
022500          WHEN TRA-OP-ELIMINAR
022600              PERFORM 2700-ELIMINAR-I THRU 2700-ELIMINAR-F
022700          WHEN OTHER
022800              MOVE 'OPERACION NO VALIDA' TO WSR-MOTIVO
022900              PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
023000      END-EVALUATE.
023100*
023200      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
023300*
023400  2000-PROCESO-F. EXIT.
023500*
023600*----------------------------------------------------------------
023700  2300-LEER-FACTURA-I.
023800*
023900      MOVE TRA-INV-ID TO WS-INV-RELKEY.
024000      READ INVOICE-FILE
024100          INVALID KEY
024200              SET WS-FACTURA-NO-HALLADA TO TRUE
024300              SET WS-TRANSACCION-ERROR  TO TRUE
024400              MOVE 'FACTURA NO EXISTE' TO WSR-MOTIVO
024500          NOT INVALID KEY
024600              SET WS-FACTURA-HALLADA TO TRUE
024700      END-READ.
024800*
024900  2300-LEER-FACTURA-F. EXIT.
025000*
025100*----------------------------------------------------------------
025200*     EMITIR: LA UNICA ENTRADA LEGAL ES BORRADOR.
025300  2400-EMITIR-I.
025400*
025500      PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F.
025600*
025700      IF WS-TRANSACCION-OK AND NOT INV-ESTADO-BORRADOR
025800         MOVE 'SOLO SE PUEDE EMITIR UNA FACTURA EN BORRADOR'
025900                                           TO WSR-MOTIVO
026000         SET WS-TRANSACCION-ERROR TO TRUE
026100      END-IF.
026200*
026300      IF WS-TRANSACCION-OK
026400         SET INV-ESTADO-EMITIDA   TO TRUE
026500         MOVE WS-TIMESTAMP-CORRIDA TO INV-UPDATED-AT
026600         PERFORM 2800-GRABAR-FACTURA-I THRU 2800-GRABAR-FACTURA-F
026700      ELSE
026800         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
026900      END-IF.
027000*
027100  2400-EMITIR-F. EXIT.
027200*
027300*----------------------------------------------------------------
027400*     ANULAR: RECHAZA SI YA ESTA ANULADA O SI ESTA PAGADA.  OJO:
027500*     ESTE RECHAZO DE PAGADA ES MAS ESTRICTO QUE CAMBIAR-ESTADO
027600*     GENERICO (2600), A PROPOSITO (VER BANNER DEL PROGRAMA).
027700  2500-ANULAR-I.
027800*
027900      PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F.
028000*
028100      IF WS-TRANSACCION-OK AND INV-ESTADO-ANULADA
028200         MOVE 'LA FACTURA YA ESTA ANULADA' TO WSR-MOTIVO
028300         SET WS-TRANSACCION-ERROR TO TRUE
028400      END-IF.
028500      IF WS-TRANSACCION-OK AND INV-ESTADO-PAGADA
028600         MOVE 'NO SE PUEDE ANULAR UNA FACTURA PAGADA'
028700                                           TO WSR-MOTIVO
028800         SET WS-TRANSACCION-ERROR TO TRUE
028900      END-IF.
029000*
029100      IF WS-TRANSACCION-OK
029200         SET INV-ESTADO-ANULADA   TO TRUE
029300         MOVE WS-TIMESTAMP-CORRIDA TO INV-UPDATED-AT
029400         PERFORM 2800-GRABAR-FACTURA-I THRU 2800-GRABAR-FACTURA-F
029500      ELSE
029600         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
029700      END-IF.
029800*
029900  2500-ANULAR-F. EXIT.
030000*
030100*----------------------------------------------------------------
030200*     CAMBIAR ESTADO GENERICO: APLICA LAS REGLAS DE TRANSICION
030300*     QUE PERMITEN, ENTRE OTRAS, EMITIDA -> PAGADA Y TAMBIEN
030400*     PAGADA -> ANULADA (ESTA SI LA PERMITE; VER BANNER).
030500  2600-CAMBIAR-I.
030600*
030700      PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F.
030800*
030900      IF WS-TRANSACCION-OK
031000         MOVE TRA-ESTADO-NUEVO TO WS-ESTADO-WS
031100         PERFORM 2610-VALIDAR-TRANSICION-I
031200             THRU 2610-VALIDAR-TRANSICION-F
031300      END-IF.
031400*
031500      IF WS-TRANSACCION-OK
031600         MOVE TRA-ESTADO-NUEVO    TO INV-ESTADO
031700         MOVE WS-TIMESTAMP-CORRIDA TO INV-UPDATED-AT
031800         PERFORM 2800-GRABAR-FACTURA-I THRU 2800-GRABAR-FACTURA-F
031900      ELSE
032000         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
032100      END-IF.
032200*
032300  2600-CAMBIAR-F. EXIT.
032400*
032500*----------------------------------------------------------------
032600*     REGLAS DE TRANSICION (EN ESTE ORDEN; VER BUSINESS RULES):
032700*       1. ANULADA NO ACEPTA NINGUN CAMBIO.
032800*       2. PAGADA SOLO PUEDE PASAR A ANULADA.
032900*       3. BORRADOR SOLO PUEDE PASAR A EMITIDA O ANULADA.
033000*       4. CUALQUIER OTRA TRANSICION NO PROHIBIDA ARRIBA, SE
033100*          PERMITE (POR EJEMPLO EMITIDA -> PAGADA).
033200  2610-VALIDAR-TRANSICION-I.
033300*
033400      IF WS-ESTADO-WS NOT = 'BORRADOR' AND
033500         WS-ESTADO-WS NOT = 'EMITIDA'  AND
033600         WS-ESTADO-WS NOT = 'PAGADA'   AND
033700         WS-ESTADO-WS NOT = 'ANULADA'
033800         MOVE 'ESTADO DESTINO NO VALIDO' TO WSR-MOTIVO
033900         SET WS-TRANSACCION-ERROR TO TRUE
034000      END-IF.
034100*
034200      IF WS-TRANSACCION-OK
034300         EVALUATE TRUE
034400             WHEN INV-ESTADO-ANULADA
034500                 MOVE 'FACTURA ANULADA: SIN CAMBIOS DE ESTADO'
034600                                               TO WSR-MOTIVO
034700                 SET WS-TRANSACCION-ERROR TO TRUE
034800             WHEN INV-ESTADO-PAGADA
034900                      AND WS-ESTADO-WS NOT = 'ANULADA'
035000                 MOVE 'FACTURA PAGADA SOLO PUEDE PASAR A ANULADA'
035100                                               TO WSR-MOTIVO
035200                 SET WS-TRANSACCION-ERROR TO TRUE
035300             WHEN INV-ESTADO-BORRADOR
035400                      AND WS-ESTADO-WS NOT = 'EMITIDA'
035500                      AND WS-ESTADO-WS NOT = 'ANULADA'
035600                 MOVE 'DESDE BORRADOR SOLO SE PERMITE EMITIDA'
035700                                               TO WSR-MOTIVO
035800                 SET WS-TRANSACCION-ERROR TO TRUE
035900             WHEN OTHER
036000                 CONTINUE
036100         END-EVALUATE
036200      END-IF.
036300*
036400  2610-VALIDAR-TRANSICION-F. EXIT.
036500*
036600*----------------------------------------------------------------
036700*     ELIMINAR: SOLO BORRADOR.  BORRA LA CABECERA DE INMEDIATO Y
036800*     ANOTA LA FACTURA EN LA TABLA DE ELIMINADAS PARA QUE 9100
036900*     PURGUE SUS RENGLONES DE DETALLE AL FINAL DE LA CORRIDA.
037000  2700-ELIMINAR-I.
037100*
037200      PERFORM 2300-LEER-FACTURA-I THRU 2300-LEER-FACTURA-F.
037300*
037400      IF WS-TRANSACCION-OK AND NOT INV-ESTADO-BORRADOR
037500         MOVE 'SOLO SE PUEDE ELIMINAR UNA FACTURA EN BORRADOR'
037600                                           TO WSR-MOTIVO
037700         SET WS-TRANSACCION-ERROR TO TRUE
037800      END-IF.
037900*
038000      IF WS-TRANSACCION-OK
038100         DELETE INVOICE-FILE
038200             INVALID KEY
038300                 DISPLAY '*FACESTA-F1 NO SE PUDO ELIMINAR FACTURA'
038400         END-DELETE
038500         IF WS-CANT-ELIMINADAS < 50
038600            ADD 1 TO WS-CANT-ELIMINADAS
038700            MOVE TRA-INV-ID TO WS-ELIM-ID(WS-CANT-ELIMINADAS)
038800         ELSE
038900            DISPLAY '*FACESTA-W1 TABLA DE ELIMINADAS LLENA'
039000         END-IF
039100         ADD 1 TO WS-CONTADOR-GRABADAS
039200      ELSE
039300         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
039400      END-IF.
039500*
039600  2700-ELIMINAR-F. EXIT.
039700*
039800*----------------------------------------------------------------
039900  2800-GRABAR-FACTURA-I.
040000*
040100      REWRITE REG-FACTURA
040200          INVALID KEY
040300              DISPLAY '*FACESTA-F2 NO SE PUDO REGRABAR FACTURA'
040400      END-REWRITE.
040500      ADD 1 TO WS-CONTADOR-GRABADAS.
040600*
040700  2800-GRABAR-FACTURA-F. EXIT.
040800*
040900*----------------------------------------------------------------
041000  2900-RECHAZAR-I.
041100*
041200      IF WS-PRIMER-RECHAZO = 'S'
041300         MOVE '*** FACESTA - NOVEDADES RECHAZADAS EN EL LOTE ***'
041400                                           TO REG-SALIDA
041500         WRITE REG-SALIDA
041600         MOVE 'N' TO WS-PRIMER-RECHAZO
041700      END-IF.
041800*
041900      MOVE SPACES           TO WS-LINEA-RECHAZO.
042000      MOVE TRA-OPERACION     TO WSR-OPERACION.
042100      MOVE TRA-INV-ID        TO WSR-INV-ID.
042200      MOVE WS-LINEA-RECHAZO  TO REG-SALIDA.
042300      WRITE REG-SALIDA.
042400*
042500      ADD 1 TO WS-CONTADOR-RECHAZOS.
042600*
042700  2900-RECHAZAR-F. EXIT.
042800*
042900*----------------------------------------------------------------
043000  9000-FINAL-I.
043100*
043200      CLOSE INVOICE-FILE ENTRADA-FILE SALIDA-FILE.
043300*
043400      IF WS-CANT-ELIMINADAS > ZEROS
043500         PERFORM 9100-PURGAR-DETALLE-I THRU 9100-PURGAR-DETALLE-F
043600      END-IF.
043700*
043800      DISPLAY '*FACESTA - LEIDAS   : ' WS-CONTADOR-LEIDAS.
043900      DISPLAY '*FACESTA - GRABADAS : ' WS-CONTADOR-GRABADAS.
044000      DISPLAY '*FACESTA - RECHAZOS : ' WS-CONTADOR-RECHAZOS.
044100*
044200  9000-FINAL-F. EXIT.
044300*
044400*----------------------------------------------------------------
044500*     PASE UNICO DE DDDETAL A DDDETNU, OMITIENDO LOS RENGLONES
044600*     DE LAS FACTURAS QUE ESTE LOTE ELIMINO.  EL PASO POSTERIOR
044700*     DE JCL RENOMBRA DDDETNU SOBRE DDDETAL (FUERA DEL ALCANCE
044800*     DE ESTE PROGRAMA).
044900  9100-PURGAR-DETALLE-I.
045000*
045100      OPEN INPUT  DETAIL-FILE.
045200      OPEN OUTPUT DETAIL-FILE-NUEVO.
045300*
045400      PERFORM 9110-LEER-DETALLE-I THRU 9110-LEER-DETALLE-F.
045500      PERFORM 9120-FILTRAR-DETALLE-I THRU 9120-FILTRAR-DETALLE-F
045600          UNTIL FS-DETALLE = '10'.
045700*
045800      CLOSE DETAIL-FILE DETAIL-FILE-NUEVO.
045900*
046000  9100-PURGAR-DETALLE-F. EXIT.
046100*
046200  9110-LEER-DETALLE-I.
046300*
046400      READ DETAIL-FILE.
046500*
046600  9110-LEER-DETALLE-F. EXIT.
046700*
046800  9120-FILTRAR-DETALLE-I.
046900*
047000      SET WS-RENGLON-A-CONSERVAR TO TRUE.
047100      PERFORM 9130-BUSCAR-ELIMINADA-I THRU 9130-BUSCAR-ELIMINADA-F
047200          VARYING WS-SUB-DET FROM 1 BY 1
047300          UNTIL WS-SUB-DET > WS-CANT-ELIMINADAS
047400             OR WS-RENGLON-A-BORRAR.
047500*
047600      IF WS-RENGLON-A-CONSERVAR
047700         MOVE REG-DETALLE TO REG-DETALLE-NUEVO
047800         WRITE REG-DETALLE-NUEVO
047900      END-IF.
048000*
048100      PERFORM 9110-LEER-DETALLE-I THRU 9110-LEER-DETALLE-F.
048200*
048300  9120-FILTRAR-DETALLE-F. EXIT.
048400*
048500  9130-BUSCAR-ELIMINADA-I.
048600*
048700      IF DET-INVOICE-ID = WS-ELIM-ID(WS-SUB-DET)
048800         SET WS-RENGLON-A-BORRAR TO TRUE
048900      END-IF.
049000*
049100  9130-BUSCAR-ELIMINADA-F. EXIT.
