000100*************************************************************
000200*    CP-FACINV                                              *
000300*    LAYOUT  CABECERA DE FACTURA                            *
000400*    TABLA ORIGEN     TBFACINV                               *
000500*    LARGO REGISTRO = 734 BYTES                              *
000600*************************************************************
000700*
000800* 1990-02-20 RHG CP0003 - LAYOUT INICIAL CABECERA FACTURA.        CP0003
000900* 1992-05-11 MTV CP0019 - SE AGREGA SERIE Y NUMERACION.           CP0019
001000* 1996-03-02 LQO CP0033 - SE AGREGA TIPO DE COMPROBANTE.          CP0033
001100* 1998-11-23 RHG CP0055 - AJUSTE Y2K, IMPORTES A COMP-3.          CP0055
001200* 2001-08-09 MTV CP0063 - SE AGREGA ESTADO ANULADA (R.I.13/01).   CP0063
001300*
001400  01  REG-FACTURA.
001500      03  INV-ID                  PIC 9(09).
001600      03  INV-NUMERO-FACTURA      PIC X(50).
001700      03  INV-SERIE               PIC X(20).
001800      03  INV-FECHA-EMISION       PIC 9(08).
001900      03  INV-CLIENT-ID           PIC 9(09).
002000      03  INV-SUBTOTAL            PIC S9(10)V9(02) COMP-3.
002100      03  INV-IVA                 PIC S9(10)V9(02) COMP-3.
002200      03  INV-IT                  PIC S9(10)V9(02) COMP-3.
002300      03  INV-TOTAL               PIC S9(10)V9(02) COMP-3.
002400      03  INV-ESTADO              PIC X(20).
002500          88  INV-ESTADO-BORRADOR     VALUE 'BORRADOR'.
002600          88  INV-ESTADO-EMITIDA      VALUE 'EMITIDA'.
002700          88  INV-ESTADO-PAGADA       VALUE 'PAGADA'.
002800          88  INV-ESTADO-ANULADA      VALUE 'ANULADA'.
002900      03  INV-TIPO-COMPROBANTE    PIC X(30).
003000      03  INV-OBSERVACIONES       PIC X(500).
003100      03  INV-CREATED-AT          PIC X(26).
003200      03  INV-UPDATED-AT          PIC X(26).
003300      03  FILLER                  PIC X(08).
