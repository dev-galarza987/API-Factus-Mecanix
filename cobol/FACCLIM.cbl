000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACCLIM.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-01-15.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACCLIM                                                    *
001100*    =======                                                    *
001200*    MANTENIMIENTO DEL MAESTRO DE CLIENTES.  LEE UN LOTE DE     *
001300*    NOVEDADES (DDENTRA) CON TRA-OPERACION:                     *
001400*      AL = ALTA DE CLIENTE                                     *
001500*      MO = MODIFICACION DE DATOS DE CLIENTE                    *
001600*      BA = BAJA LOGICA (DEJA EL REGISTRO, APAGA CLI-ACTIVO)    *
001700*      EL = BAJA FISICA (BORRA EL REGISTRO; SOLO USO INTERNO,   *
001800*           NO FORMA PARTE DEL FLUJO NORMAL DE OPERACION)       *
001900*    EL NIT Y EL EMAIL SON UNICOS EN TODO EL MAESTRO, INCLUSO   *
002000*    CONTRA CLIENTES DADOS DE BAJA LOGICA (CLI-ACTIVO = 'N').   *
002100*    SIN INDICE SECUNDARIO, LA UNICIDAD SE VERIFICA RECORRIENDO *
002200*    EL ARCHIVO COMPLETO DE CLIENTES POR CLAVE RELATIVA.        *
002300*****************************************************************
002400*
002500* BITACORA DE CAMBIOS
002600* -------------------
002700* 1990-01-15 RHG 0001 - VERSION INICIAL: SOLO ALTA.
002800* 1990-06-20 RHG 0006 - SE AGREGA MODIFICACION (MO).
002900* 1991-02-11 MTV 0010 - SE AGREGA BAJA LOGICA (BA).
003000* 1993-09-03 RHG 0023 - SE AGREGA VALIDACION DE FORMATO DE EMAIL.
003100* 1996-01-30 LQO 0035 - SE AGREGA BAJA FISICA (EL), SOLO BATCH.
003200* 1998-12-09 RHG 0055 - AJUSTE Y2K (TIMESTAMPS YA VENIAN X(26)).
003300* 2003-06-04 MTV 0071 - NIT A 10 DIGITOS, RANGO DGII VIGENTE.
003400*
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SPECIAL-NAMES.
003800      DECIMAL-POINT IS COMMA.
003900  INPUT-OUTPUT SECTION.
004000  FILE-CONTROL.
004100      SELECT CLIENT-FILE ASSIGN TO DDCLIEN
004200          ORGANIZATION IS RELATIVE
004300          ACCESS MODE IS RANDOM
004400          RELATIVE KEY IS WS-CLI-RELKEY
004500          FILE STATUS IS FS-CLIENTE.
004600      SELECT CONTROL-FILE ASSIGN TO DDCTRL
004700          ORGANIZATION IS RELATIVE
004800          ACCESS MODE IS RANDOM
004900          RELATIVE KEY IS WS-CTL-RELKEY
005000          FILE STATUS IS FS-CONTROL.
005100      SELECT ENTRADA-FILE ASSIGN TO DDENTRA
005200          ORGANIZATION IS SEQUENTIAL
005300          FILE STATUS IS FS-ENTRADA.
005400      SELECT SALIDA-FILE ASSIGN TO DDSALID
005500          ORGANIZATION IS SEQUENTIAL
005600          FILE STATUS IS FS-SALIDA.
005700*
005800  DATA DIVISION.
005900  FILE SECTION.
006000*
006100  FD  CLIENT-FILE.
006200      COPY CP-FACCLI.
006300*
006400  FD  CONTROL-FILE.
006500      COPY CP-FACCTL.
006600*
006700  FD  ENTRADA-FILE.
006800  01  REG-ENTRADA.
006900      03  TRA-OPERACION           PIC X(02).
007000          88  TRA-OP-ALTA              VALUE 'AL'.
007100          88  TRA-OP-MODIF             VALUE 'MO'.
007200          88  TRA-OP-BAJA              VALUE 'BA'.
007300          88  TRA-OP-ELIMINA           VALUE 'EL'.
007400      03  TRA-CLI-ID              PIC 9(09).
007500      03  TRA-CLI-NOMBRE          PIC X(100).
007600      03  TRA-CLI-APELLIDO        PIC X(100).
007700      03  TRA-CLI-NIT             PIC 9(10).
007800      03  TRA-CLI-EMAIL           PIC X(100).
007900      03  TRA-CLI-TELEFONO        PIC X(20).
008000      03  TRA-CLI-DIRECCION       PIC X(200).
008100      03  TRA-CLI-CIUDAD          PIC X(100).
008200      03  TRA-CLI-DEPARTAMENTO    PIC X(100).
008300      03  FILLER                  PIC X(09).
008400*
008500  FD  SALIDA-FILE.
008600  01  REG-SALIDA                  PIC X(132).
008700*
008800  WORKING-STORAGE SECTION.
008900*=======================*
009000  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009100*
009200*----------- CLAVES RELATIVAS Y ESTADOS DE ARCHIVO --------------
009300  77  WS-CLI-RELKEY          PIC 9(09) COMP.
009400  77  WS-CTL-RELKEY          PIC 9(09) COMP VALUE 1.
009500  77  WS-EXCLUIR-ID          PIC 9(09) COMP VALUE ZEROS.
009600  77  FS-CLIENTE             PIC X(02) VALUE '00'.
009700  77  FS-CONTROL             PIC X(02) VALUE '00'.
009800  77  FS-ENTRADA             PIC X(02) VALUE '00'.
009900  77  FS-SALIDA              PIC X(02) VALUE '00'.
010000*
010100*----------- CONTADORES Y SUBINDICES (BINARIOS) ------------------
010200  77  WS-SUB-CLI             PIC 9(09) COMP.
010300  77  WS-MAX-CLI-ID          PIC 9(09) COMP.
010400  77  WS-POS-ARROBA          PIC 9(03) COMP VALUE ZEROS.
010500  77  WS-POS-PUNTO           PIC 9(03) COMP VALUE ZEROS.
010600  77  WS-POS-SCAN            PIC 9(03) COMP VALUE ZEROS.
010700  77  WS-CONTADOR-LEIDOS     PIC 9(07) COMP VALUE ZEROS.
010800  77  WS-CONTADOR-GRABADOS   PIC 9(07) COMP VALUE ZEROS.
010900  77  WS-CONTADOR-RECHAZOS   PIC 9(07) COMP VALUE ZEROS.
011000  77  WS-PRIMER-RECHAZO      PIC X(01) VALUE 'S'.
011100*
011200*----------- VISTA ALTERNA DEL NIT RECIBIDO ----------------------
011300*     DETECTA NIT EN BLANCO (TARJETA SIN PERFORAR) SIN RECURRIR
011400*     A UNA FUNCION INTRINSECA (NO DISPONIBLE EN ESTE COMPILADOR).
011500  01  WS-VALORES-NIT.
011600      03  WS-NIT-WS              PIC 9(10) VALUE ZEROS.
011700      03  FILLER                 PIC X(01).
011800  01  WS-VALORES-NIT-R REDEFINES WS-VALORES-NIT.
011900      03  WS-NIT-ALFA             PIC X(10).
012000      03  FILLER                 PIC X(01).
012100*
012200*----------- BANDERAS DE PROCESO ---------------------------------
012300  01  WS-BANDERAS.
012400      03  WS-TRANS-SW            PIC X(01) VALUE 'S'.
012500          88  WS-TRANSACCION-OK        VALUE 'S'.
012600          88  WS-TRANSACCION-ERROR     VALUE 'N'.
012700      03  WS-NIT-SW               PIC X(01) VALUE 'N'.
012800          88  WS-NIT-DUPLICADO          VALUE 'S'.
012900          88  WS-NIT-NO-DUPLICADO       VALUE 'N'.
013000      03  WS-EML-FMT-SW          PIC X(01) VALUE 'S'.
013100          88  WS-EMAIL-VALIDO           VALUE 'S'.
013200          88  WS-EMAIL-INVALIDO         VALUE 'N'.
013300      03  WS-EML-DUP-SW          PIC X(01) VALUE 'N'.
013400          88  WS-EMAIL-DUPLICADO        VALUE 'S'.
013500          88  WS-EMAIL-NO-DUPLICADO     VALUE 'N'.
013600      03  WS-FIN-SW              PIC X(01) VALUE 'N'.
013700          88  WS-FIN-LECTURA            VALUE 'S'.
013800          88  WS-NO-FIN-LECTURA         VALUE 'N'.
013900      03  FILLER                 PIC X(01).
014000  01  WS-BANDERAS-R REDEFINES WS-BANDERAS.
014100      03  FILLER                 PIC X(06).
014200*
014300*----------- FECHA DE CORRIDA Y LINEA DE RECHAZO -----------------
014400  01  WS-FECHA-HORA-CORRIDA.
014500      03  WS-FECHA-SISTEMA       PIC 9(06).
014600      03  WS-HORA-SISTEMA        PIC 9(08).
014700      03  FILLER                 PIC X(12).
014800  01  WS-TIMESTAMP-CORRIDA       PIC X(26) VALUE SPACES.
014900*
015000  01  WS-LINEA-RECHAZO.
015100      03  FILLER                 PIC X(01) VALUE SPACES.
015200      03  WSR-OPERACION          PIC X(02).
015300      03  FILLER                 PIC X(01) VALUE SPACES.
015400      03  WSR-CLI-ID             PIC 9(09).
015500      03  FILLER                 PIC X(01) VALUE SPACES.
015600      03  WSR-MOTIVO             PIC X(40).
015700      03  FILLER                 PIC X(78) VALUE SPACES.
015800  01  WS-LINEA-RECHAZO-R REDEFINES WS-LINEA-RECHAZO.
015900      03  FILLER                 PIC X(132).
016000*
016100  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016200*
016300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016400  PROCEDURE DIVISION.
016500*
016600  MAIN-PROGRAM-I.
016700*
016800      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016900      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017000          UNTIL WS-FIN-LECTURA.
017100      PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
017200*
017300  MAIN-PROGRAM-F. GOBACK.
017400*
017500*----------------------------------------------------------------
017600  1000-INICIO-I.
017700*
017800      SET WS-NO-FIN-LECTURA TO TRUE.
017900*
018000      OPEN INPUT  ENTRADA-FILE.
018100      OPEN OUTPUT SALIDA-FILE.
018200      OPEN I-O    CLIENT-FILE.
018300      OPEN I-O    CONTROL-FILE.
018400*
018500      READ CONTROL-FILE
018600          INVALID KEY
018700              DISPLAY '*FACCLIM-F1 NO EXISTE REGISTRO DE CONTROL'
018800              MOVE 16 TO RETURN-CODE
018900              SET WS-FIN-LECTURA TO TRUE
019000      END-READ.
019100*
019200      ACCEPT WS-FECHA-SISTEMA FROM DATE.
019300      ACCEPT WS-HORA-SISTEMA  FROM TIME.
019400      MOVE WS-FECHA-HORA-CORRIDA TO WS-TIMESTAMP-CORRIDA.
019500*
019600      IF WS-NO-FIN-LECTURA
019700         PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F
019800      END-IF.
019900*
020000  1000-INICIO-F. EXIT.
020100*
020200*----------------------------------------------------------------
020300  1100-LEER-ENTRADA-I.
020400*
020500      READ ENTRADA-FILE
020600          AT END
020700              SET WS-FIN-LECTURA TO TRUE
020800          NOT AT END
020900              ADD 1 TO WS-CONTADOR-LEIDOS
021000      END-READ.
021100*
021200  1100-LEER-ENTRADA-F. EXIT.
021300*
021400*----------------------------------------------------------------
021500  2000-PROCESO-I.
021600*
021700      SET WS-TRANSACCION-OK TO TRUE.
021800      MOVE SPACES TO WSR-MOTIVO.
021900*
022000      EVALUATE TRUE
022100          WHEN TRA-OP-ALTA
022200              PERFORM 2400-ALTA-I    THRU 2400-ALTA-F
022300          WHEN TRA-OP-MODIF
022400              PERFORM 2500-MODIF-I   THRU 2500-MODIF-F
022500          WHEN TRA-OP-BAJA
022600              PERFORM 2600-BAJA-I    THRU 2600-BAJA-F
022700          WHEN TRA-OP-ELIMINA
022800              PERFORM 2700-ELIMINA-I THRU 2700-ELIMINA-F
022900          WHEN OTHER
023000              MOVE 'OPERACION NO VALIDA' TO WSR-MOTIVO
023100              PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
023200      END-EVALUATE.
023300*
023400      PERFORM 1100-LEER-ENTRADA-I THRU 1100-LEER-ENTRADA-F.
023500*
023600  2000-PROCESO-F. EXIT.
023700*
023800*----------------------------------------------------------------
023900  2200-VALIDAR-I.
024000*
024100      SET WS-TRANSACCION-OK TO TRUE.
024200      MOVE TRA-CLI-NIT TO WS-NIT-WS.
024300*
024400      EVALUATE TRUE
024500          WHEN TRA-CLI-NOMBRE = SPACES
024600              MOVE 'NOMBRE REQUERIDO' TO WSR-MOTIVO
024700              SET WS-TRANSACCION-ERROR TO TRUE
024800          WHEN TRA-CLI-APELLIDO = SPACES
024900              MOVE 'APELLIDO REQUERIDO' TO WSR-MOTIVO
025000              SET WS-TRANSACCION-ERROR TO TRUE
025100          WHEN WS-NIT-ALFA = SPACES
025200              MOVE 'NIT REQUERIDO' TO WSR-MOTIVO
025300              SET WS-TRANSACCION-ERROR TO TRUE
025400          WHEN TRA-CLI-NIT < 1000000000
025500              MOVE 'NIT FUERA DE RANGO (10 DIGITOS)' TO WSR-MOTIVO
025600              SET WS-TRANSACCION-ERROR TO TRUE
025700          WHEN OTHER
025800              CONTINUE
025900      END-EVALUATE.
026000*
026100      IF WS-TRANSACCION-OK AND TRA-CLI-EMAIL NOT = SPACES
026200         PERFORM 2215-VALIDAR-EMAIL-I THRU 2215-VALIDAR-EMAIL-F
026300         IF WS-EMAIL-INVALIDO
026400            MOVE 'EMAIL CON FORMATO INVALIDO' TO WSR-MOTIVO
026500            SET WS-TRANSACCION-ERROR TO TRUE
026600         END-IF
026700      END-IF.
026800*
026900  2200-VALIDAR-F. EXIT.
027000*
027100*----------------------------------------------------------------
027200*     EMAIL VALIDO = TIENE UNA '@' QUE NO ES EL PRIMER CARACTER,
027300*     Y UN '.' EN ALGUN PUNTO DESPUES DE LA '@'.
027400  2215-VALIDAR-EMAIL-I.
027500*
027600      SET WS-EMAIL-VALIDO TO TRUE.
027700      MOVE ZEROS TO WS-POS-ARROBA WS-POS-PUNTO.
027800      MOVE 1 TO WS-POS-SCAN.
027900      PERFORM 2216-BUSCAR-ARROBA-I THRU 2216-BUSCAR-ARROBA-F.
028000*
028100      IF WS-POS-ARROBA = ZEROS OR WS-POS-ARROBA = 1
028200         SET WS-EMAIL-INVALIDO TO TRUE
028300      ELSE
028400         COMPUTE WS-POS-SCAN = WS-POS-ARROBA + 1
028500         PERFORM 2217-BUSCAR-PUNTO-I THRU 2217-BUSCAR-PUNTO-F
028600         IF WS-POS-PUNTO = ZEROS
028700            SET WS-EMAIL-INVALIDO TO TRUE
028800         END-IF
028900      END-IF.
029000*
029100  2215-VALIDAR-EMAIL-F. EXIT.
029200*
029300  2216-BUSCAR-ARROBA-I.
029400*
029500      IF WS-POS-SCAN <= 100
029600         IF TRA-CLI-EMAIL(WS-POS-SCAN:1) = '@'
029700            MOVE WS-POS-SCAN TO WS-POS-ARROBA
029800         ELSE
029900            ADD 1 TO WS-POS-SCAN
030000            GO TO 2216-BUSCAR-ARROBA-I
030100         END-IF
030200      END-IF.
030300*
030400  2216-BUSCAR-ARROBA-F. EXIT.
030500*
030600  2217-BUSCAR-PUNTO-I.
030700*
030800      IF WS-POS-SCAN <= 100
030900         IF TRA-CLI-EMAIL(WS-POS-SCAN:1) = '.'
031000            MOVE WS-POS-SCAN TO WS-POS-PUNTO
031100         ELSE
031200            ADD 1 TO WS-POS-SCAN
031300            GO TO 2217-BUSCAR-PUNTO-I
031400         END-IF
031500      END-IF.
031600*
031700  2217-BUSCAR-PUNTO-F. EXIT.
031800*
031900*----------------------------------------------------------------
032000  2210-VERIFICAR-NIT-I.
032100*
032200      SET WS-NIT-NO-DUPLICADO TO TRUE.
032300      COMPUTE WS-MAX-CLI-ID = CTL-PROX-CLI-ID - 1.
032400      IF WS-MAX-CLI-ID > ZEROS
032500         PERFORM 2211-COMPARAR-NIT-I THRU 2211-COMPARAR-NIT-F
032600             VARYING WS-SUB-CLI FROM 1 BY 1
032700             UNTIL WS-SUB-CLI > WS-MAX-CLI-ID
032800      END-IF.
032900*
033000      IF WS-NIT-DUPLICADO
033100         MOVE 'NIT YA EXISTE EN EL MAESTRO' TO WSR-MOTIVO
033200         SET WS-TRANSACCION-ERROR TO TRUE
033300      END-IF.
033400*
033500  2210-VERIFICAR-NIT-F. EXIT.
033600*
033700  2211-COMPARAR-NIT-I.
033800*
033900      MOVE WS-SUB-CLI TO WS-CLI-RELKEY.
034000      READ CLIENT-FILE
034100          INVALID KEY
034200              CONTINUE
034300          NOT INVALID KEY
034400              IF CLI-NIT = TRA-CLI-NIT
034500                           AND CLI-ID NOT = WS-EXCLUIR-ID
034600                 SET WS-NIT-DUPLICADO TO TRUE
034700              END-IF
034800      END-READ.
034900*
035000  2211-COMPARAR-NIT-F. EXIT.
035100*
035200*----------------------------------------------------------------
035300  2220-VERIFICAR-EMAIL-I.
035400*
035500      SET WS-EMAIL-NO-DUPLICADO TO TRUE.
035600      COMPUTE WS-MAX-CLI-ID = CTL-PROX-CLI-ID - 1.
035700      IF WS-MAX-CLI-ID > ZEROS
035800         PERFORM 2221-COMPARAR-EMAIL-I THRU 2221-COMPARAR-EMAIL-F
035900             VARYING WS-SUB-CLI FROM 1 BY 1
036000             UNTIL WS-SUB-CLI > WS-MAX-CLI-ID
036100      END-IF.
036200*
036300      IF WS-EMAIL-DUPLICADO
036400         MOVE 'EMAIL YA EXISTE EN EL MAESTRO' TO WSR-MOTIVO
036500         SET WS-TRANSACCION-ERROR TO TRUE
036600      END-IF.
036700*
036800  2220-VERIFICAR-EMAIL-F. EXIT.
036900*
037000  2221-COMPARAR-EMAIL-I.
037100*
037200      MOVE WS-SUB-CLI TO WS-CLI-RELKEY.
037300      READ CLIENT-FILE
037400          INVALID KEY
037500              CONTINUE
037600          NOT INVALID KEY
037700              IF CLI-EMAIL = TRA-CLI-EMAIL
037800                           AND CLI-ID NOT = WS-EXCLUIR-ID
037900                 SET WS-EMAIL-DUPLICADO TO TRUE
038000              END-IF
038100      END-READ.
038200*
038300  2221-COMPARAR-EMAIL-F. EXIT.
038400*
038500*----------------------------------------------------------------
038600  2400-ALTA-I.
038700*
038800      MOVE ZEROS TO WS-EXCLUIR-ID.
038900      PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F.
039000*
039100      IF WS-TRANSACCION-OK
039200         PERFORM 2210-VERIFICAR-NIT-I THRU 2210-VERIFICAR-NIT-F
039300      END-IF.
039400      IF WS-TRANSACCION-OK AND TRA-CLI-EMAIL NOT = SPACES
039500         PERFORM 2220-VERIFICAR-EMAIL-I
039600             THRU 2220-VERIFICAR-EMAIL-F
039700      END-IF.
039800*
039900      IF WS-TRANSACCION-OK
040000         MOVE CTL-PROX-CLI-ID      TO CLI-ID
040100         MOVE TRA-CLI-NOMBRE       TO CLI-NOMBRE
040200         MOVE TRA-CLI-APELLIDO     TO CLI-APELLIDO
040300         MOVE TRA-CLI-NIT          TO CLI-NIT
040400         MOVE TRA-CLI-EMAIL        TO CLI-EMAIL
040500         MOVE TRA-CLI-TELEFONO     TO CLI-TELEFONO
040600         MOVE TRA-CLI-DIRECCION    TO CLI-DIRECCION
040700         MOVE TRA-CLI-CIUDAD       TO CLI-CIUDAD
040800         MOVE TRA-CLI-DEPARTAMENTO TO CLI-DEPARTAMENTO
040900         SET CLI-ES-ACTIVO         TO TRUE
041000         MOVE WS-TIMESTAMP-CORRIDA TO CLI-CREATED-AT
041100         MOVE WS-TIMESTAMP-CORRIDA TO CLI-UPDATED-AT
041200         MOVE CTL-PROX-CLI-ID      TO WS-CLI-RELKEY
041300         WRITE REG-CLIENTE
041400             INVALID KEY
041500                 DISPLAY '*FACCLIM-F2 NO SE PUDO GRABAR CLIENTE'
041600         END-WRITE
041700         ADD 1 TO CTL-PROX-CLI-ID
041800         ADD 1 TO WS-CONTADOR-GRABADOS
041900      ELSE
042000         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
042100      END-IF.
042200*
042300  2400-ALTA-F. EXIT.
042400*
042500*----------------------------------------------------------------
042600  2500-MODIF-I.
042700*
042800      MOVE TRA-CLI-ID TO WS-CLI-RELKEY.
042900      READ CLIENT-FILE
043000          INVALID KEY
043100              SET WS-TRANSACCION-ERROR TO TRUE
043200              MOVE 'CLIENTE NO EXISTE' TO WSR-MOTIVO
043300      END-READ.
043400*
043500      IF WS-TRANSACCION-OK
043600         PERFORM 2200-VALIDAR-I THRU 2200-VALIDAR-F
043700      END-IF.
043800      IF WS-TRANSACCION-OK
043900         MOVE TRA-CLI-ID TO WS-EXCLUIR-ID
044000         PERFORM 2210-VERIFICAR-NIT-I THRU 2210-VERIFICAR-NIT-F
044100      END-IF.
044200      IF WS-TRANSACCION-OK AND TRA-CLI-EMAIL NOT = SPACES
044300         PERFORM 2220-VERIFICAR-EMAIL-I
044400             THRU 2220-VERIFICAR-EMAIL-F
044500      END-IF.
044600*
044700      IF WS-TRANSACCION-OK
044800         MOVE TRA-CLI-NOMBRE       TO CLI-NOMBRE
044900         MOVE TRA-CLI-APELLIDO     TO CLI-APELLIDO
045000         MOVE TRA-CLI-NIT          TO CLI-NIT
045100         MOVE TRA-CLI-EMAIL        TO CLI-EMAIL
045200         MOVE TRA-CLI-TELEFONO     TO CLI-TELEFONO
045300         MOVE TRA-CLI-DIRECCION    TO CLI-DIRECCION
045400         MOVE TRA-CLI-CIUDAD       TO CLI-CIUDAD
045500         MOVE TRA-CLI-DEPARTAMENTO TO CLI-DEPARTAMENTO
045600         MOVE WS-TIMESTAMP-CORRIDA TO CLI-UPDATED-AT
045700         REWRITE REG-CLIENTE
045800             INVALID KEY
045900                 DISPLAY '*FACCLIM-F3 NO SE PUDO REGRABAR CLIENTE'
046000         END-REWRITE
046100         ADD 1 TO WS-CONTADOR-GRABADOS
046200      ELSE
046300         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
046400      END-IF.
046500*
046600  2500-MODIF-F. EXIT.
046700*
046800*----------------------------------------------------------------
046900  2600-BAJA-I.
047000*
047100      MOVE TRA-CLI-ID TO WS-CLI-RELKEY.
047200      READ CLIENT-FILE
047300          INVALID KEY
047400              SET WS-TRANSACCION-ERROR TO TRUE
047500              MOVE 'CLIENTE NO EXISTE' TO WSR-MOTIVO
047600      END-READ.
047700*
047800      IF WS-TRANSACCION-OK
047900         SET CLI-ES-INACTIVO       TO TRUE
048000         MOVE WS-TIMESTAMP-CORRIDA TO CLI-UPDATED-AT
048100         REWRITE REG-CLIENTE
048200             INVALID KEY
048300                 DISPLAY '*FACCLIM-F4 NO SE PUDO DAR DE BAJA'
048400         END-REWRITE
048500         ADD 1 TO WS-CONTADOR-GRABADOS
048600      ELSE
048700         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
048800      END-IF.
048900*
049000  2600-BAJA-F. EXIT.
049100*
049200*----------------------------------------------------------------
049300  2700-ELIMINA-I.
049400*
049500      MOVE TRA-CLI-ID TO WS-CLI-RELKEY.
049600      READ CLIENT-FILE
049700          INVALID KEY
049800              SET WS-TRANSACCION-ERROR TO TRUE
049900              MOVE 'CLIENTE NO EXISTE' TO WSR-MOTIVO
050000      END-READ.
050100*
050200      IF WS-TRANSACCION-OK
050300         DELETE CLIENT-FILE
050400             INVALID KEY
050500                 DISPLAY '*FACCLIM-F5 NO SE PUDO ELIMINAR'
050600         END-DELETE
050700         ADD 1 TO WS-CONTADOR-GRABADOS
050800      ELSE
050900         PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
051000      END-IF.
051100*
051200  2700-ELIMINA-F. EXIT.
051300*
051400*----------------------------------------------------------------
051500  2900-RECHAZAR-I.
051600*
051700      IF WS-PRIMER-RECHAZO = 'S'
051800         MOVE '*** FACCLIM - NOVEDADES RECHAZADAS EN EL LOTE ***'
051900                                           TO REG-SALIDA
052000         WRITE REG-SALIDA
052100         MOVE 'N' TO WS-PRIMER-RECHAZO
052200      END-IF.
052300*
052400      MOVE SPACES           TO WS-LINEA-RECHAZO.
052500      MOVE TRA-OPERACION     TO WSR-OPERACION.
052600      MOVE TRA-CLI-ID        TO WSR-CLI-ID.
052700      MOVE WS-LINEA-RECHAZO  TO REG-SALIDA.
052800      WRITE REG-SALIDA.
052900*
053000      ADD 1 TO WS-CONTADOR-RECHAZOS.
053100*
053200  2900-RECHAZAR-F. EXIT.
053300*
053400*----------------------------------------------------------------
053500  9000-FINAL-I.
053600*
053700      REWRITE REG-CONTROL
053800          INVALID KEY
053900              DISPLAY '*FACCLIM-F6 NO SE PUDO ACTUALIZAR CONTROL'
054000      END-REWRITE.
054100*
054200      DISPLAY '*FACCLIM - LEIDAS   : ' WS-CONTADOR-LEIDOS.
054300      DISPLAY '*FACCLIM - GRABADAS : ' WS-CONTADOR-GRABADOS.
054400      DISPLAY '*FACCLIM - RECHAZOS : ' WS-CONTADOR-RECHAZOS.
054500*
054600      CLOSE ENTRADA-FILE SALIDA-FILE CLIENT-FILE CONTROL-FILE.
054700*
054800  9000-FINAL-F. EXIT.
