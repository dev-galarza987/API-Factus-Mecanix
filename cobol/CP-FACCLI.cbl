000100*************************************************************
000200*    CP-FACCLI                                              *
000300*    LAYOUT  ARCHIVO  MAESTRO DE CLIENTES                   *
000400*    TABLA ORIGEN     TBFACCLI                               *
000500*    LARGO REGISTRO = 796 BYTES                              *
000600*************************************************************
000700*
000800* 1989-04-11 RHG CP0001 - LAYOUT INICIAL, ALTA/BAJA/MODIF.        CP0001
000900* 1991-09-02 MTV CP0014 - SE AGREGA DIRECCION Y CIUDAD.           CP0014
001000* 1993-02-18 RHG CP0022 - SE AGREGA DEPARTAMENTO.                 CP0022
001100* 1995-11-30 LQO CP0037 - SE AGREGA EMAIL, TELEFONO.              CP0037
001200* 1998-12-09 RHG CP0055 - AJUSTE Y2K, FECHAS A X(26) ISO.         CP0055
001300* 2003-06-04 MTV CP0071 - NIT A 9(10), RANGO DGII VIGENTE.        CP0071
001400*
001500  01  REG-CLIENTE.
001600      03  CLI-ID              PIC 9(09).
001700      03  CLI-NOMBRE          PIC X(100).
001800      03  CLI-APELLIDO        PIC X(100).
001900      03  CLI-NIT             PIC 9(10).
002000      03  CLI-EMAIL           PIC X(100).
002100      03  CLI-TELEFONO        PIC X(20).
002200      03  CLI-DIRECCION       PIC X(200).
002300      03  CLI-CIUDAD          PIC X(100).
002400      03  CLI-DEPARTAMENTO    PIC X(100).
002500      03  CLI-ACTIVO          PIC X(01).
002600          88  CLI-ES-ACTIVO           VALUE 'Y'.
002700          88  CLI-ES-INACTIVO         VALUE 'N'.
002800      03  CLI-CREATED-AT      PIC X(26).
002900      03  CLI-UPDATED-AT      PIC X(26).
003000      03  FILLER              PIC X(04).
