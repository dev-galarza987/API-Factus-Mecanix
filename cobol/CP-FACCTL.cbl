000100*************************************************************
000200*    CP-FACCTL                                              *
000300*    LAYOUT  REGISTRO DE CONTROL DE CORRELATIVOS            *
000400*    TABLA ORIGEN     TBFACCTL (UN SOLO REGISTRO)           *
000500*    LARGO REGISTRO = 17 BYTES                               *
000600*************************************************************
000700*
000800* 1990-02-20 RHG CP0004 - SE CREA PARA SUPLIR IDENTITY DE BD.     CP0004
000900* 1998-11-23 RHG CP0055 - AJUSTE Y2K (SIN IMPACTO, SOLO REV.).    CP0055
001000*
001100  01  REG-CONTROL.
001200      03  CTL-PROX-CLI-ID     PIC 9(09) COMP-3.
001300      03  CTL-PROX-INV-ID     PIC 9(09) COMP-3.
001400      03  CTL-PROX-DET-ID     PIC 9(09) COMP-3.
001500      03  FILLER              PIC X(02).
