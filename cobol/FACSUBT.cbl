000100  IDENTIFICATION DIVISION.
000200  PROGRAM-ID. FACSUBT.
000300  AUTHOR. R.H. GALARZA.
000400  INSTALLATION. GALARZA TECHCORP.
000500  DATE-WRITTEN. 1990-02-20.
000600  DATE-COMPILED.
000700  SECURITY.  USO INTERNO - SISTEMA DE FACTURACION ELECTRONICA.
000800*
000900*****************************************************************
001000*    FACSUBT                                                    *
001100*    =======                                                    *
001200*    CALCULA EL SUBTOTAL DE UN RENGLON (DETALLE) DE FACTURA:    *
001300*      SUBTOTAL = (CANTIDAD * PRECIO UNITARIO) - DESCUENTO      *
001400*    SE LLAMA UNA VEZ POR CADA RENGLON, DESDE FACCREA, ANTES    *
001500*    DE GRABAR EL RENGLON EN EL ARCHIVO DE DETALLE.             *
001600*    EL DESCUENTO SE TOMA COMO IMPORTE ABSOLUTO, NO PORCENTAJE, *
001700*    Y NO SE LIMITA A CERO: UN DESCUENTO MAYOR QUE EL IMPORTE   *
001800*    BRUTO PRODUCE SUBTOTAL NEGATIVO A PROPOSITO.               *
001900*****************************************************************
002000*
002100* BITACORA DE CAMBIOS
002200* -------------------
002300* 1990-02-20 RHG 0001 - VERSION INICIAL.
002400* 1990-05-03 RHG 0004 - SE AGREGA VALIDACION DE CANTIDAD MINIMA.
002500* 1991-11-14 MTV 0012 - SE AGREGA VALIDACION DE PRECIO MINIMO.
002600* 1994-06-01 LQO 0026 - REDONDEO EXPLICITO EN AMBOS COMPUTE.
002700* 1998-09-30 RHG 0054 - REVISION Y2K (SIN CAMBIOS DE CAMPOS).
002800* 2001-03-12 MTV 0061 - SE ACLARA: DESCUENTO PUEDE DEJAR SUBTOTAL
002900*                       NEGATIVO; ASI LO PIDE COMERCIAL.
003000*
003100  ENVIRONMENT DIVISION.
003200  CONFIGURATION SECTION.
003300  SPECIAL-NAMES.
003400      DECIMAL-POINT IS COMMA.
003500*
003600  DATA DIVISION.
003700  FILE SECTION.
003800*
003900  WORKING-STORAGE SECTION.
004000*=======================*
004100  77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004200*
004300*----------- AREA DE TRABAJO RECIBIDA --------------------------
004400  01  WS-VALORES-ENTRADA.
004500      03  WS-CANTIDAD-WS      PIC 9(07)               VALUE ZEROS.
004600      03  WS-PRECIO-WS       PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
004700      03  WS-DESCUENTO-WS    PIC S9(10)V9(02) COMP-3 VALUE ZEROS.
004800      03  FILLER              PIC X(01).
004900*
005000*     VISTA ALTERNATIVA PARA DETECTAR CANTIDAD EN BLANCO SIN
005100*     RECURRIR A UNA FUNCION INTRINSECA (NO DISPONIBLE EN ESTE
005200*     COMPILADOR).
005300  01  WS-VALORES-ENTRADA-R REDEFINES WS-VALORES-ENTRADA.
005400      03  WS-CANTIDAD-ALFA     PIC X(07).
005500      03  FILLER               PIC X(15).
005600*
005700*----------- AREA DE CALCULO ------------------------------------
005800  01  WS-CALCULO.
005900      03  WS-IMPORTE-BRUTO    PIC S9(12)V9(02) COMP-3 VALUE ZEROS.
006000      03  WS-IMPORTE-NETO     PIC S9(12)V9(02) COMP-3 VALUE ZEROS.
006100      03  FILLER              PIC X(01).
006200  01  WS-CALCULO-R REDEFINES WS-CALCULO.
006300      03  FILLER               PIC X(17).
006400*
006500*----------- MENSAJES -------------------------------------------
006600  01  WS-MENSAJE.
006700      03  WS-MSG-TEXTO        PIC X(44)           VALUE SPACES.
006800      03  FILLER              PIC X(01).
006900  01  WS-MENSAJE-R REDEFINES WS-MENSAJE.
007000      03  WS-MSG-LINEA1        PIC X(22).
007100      03  WS-MSG-LINEA2        PIC X(22).
007200      03  FILLER               PIC X(01).
007300*
007400  77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007500*
007600*-----------------------------------------------------------------
007700  LINKAGE SECTION.
007800*================*
007900  01  LK-COMUNICACION.
008000      03  LK-CANTIDAD          PIC 9(07).
008100      03  LK-PRECIO-UNITARIO   PIC S9(10)V9(02) COMP-3.
008200      03  LK-DESCUENTO         PIC S9(10)V9(02) COMP-3.
008300      03  LK-SUBTOTAL          PIC S9(10)V9(02) COMP-3.
008400      03  LK-RETORNO           PIC S9(04) COMP.
008500      03  FILLER               PIC X(08).
008600*
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008800  PROCEDURE DIVISION USING LK-COMUNICACION.
008900*
009000  MAIN-PROGRAM-I.
009100*
009200      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
009300      IF LK-RETORNO = ZEROS THEN
009400         PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
009500      END-IF.
009600      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
009700*
009800  MAIN-PROGRAM-F. GOBACK.
009900*
010000*----------------------------------------------------------------
010100  1000-INICIO-I.
010200*
010300      MOVE ZEROS              TO LK-RETORNO.
010400      MOVE SPACES              TO WS-MSG-TEXTO.
010500      MOVE LK-CANTIDAD         TO WS-CANTIDAD-WS.
010600      MOVE LK-PRECIO-UNITARIO  TO WS-PRECIO-WS.
010700      MOVE LK-DESCUENTO        TO WS-DESCUENTO-WS.
010800*
010900      PERFORM 1100-VALIDAR-I THRU 1100-VALIDAR-F.
011000*
011100  1000-INICIO-F. EXIT.
011200*
011300*----------------------------------------------------------------
011400  1100-VALIDAR-I.
011500*
011600      IF WS-CANTIDAD-ALFA = SPACES OR WS-CANTIDAD-WS < 1 THEN
011700         MOVE 10 TO LK-RETORNO
011800         MOVE 'CANTIDAD DEBE SER ENTERA Y >= 1' TO WS-MSG-TEXTO
011900         DISPLAY '*FACSUBT-E1 ' WS-MSG-TEXTO
012000      END-IF.
012100*
012200      IF WS-PRECIO-WS < ,01 THEN
012300         MOVE 12 TO LK-RETORNO
012400         MOVE 'PRECIO UNITARIO DEBE SER >= 0,01' TO WS-MSG-TEXTO
012500         DISPLAY '*FACSUBT-E2 ' WS-MSG-TEXTO
012600      END-IF.
012700*
012800  1100-VALIDAR-F. EXIT.
012900*
013000*----------------------------------------------------------------
013100  2000-PROCESO-I.
013200*
013300      COMPUTE WS-IMPORTE-BRUTO ROUNDED =
013400              WS-CANTIDAD-WS * WS-PRECIO-WS.
013500*
013600      COMPUTE WS-IMPORTE-NETO ROUNDED =
013700              WS-IMPORTE-BRUTO - WS-DESCUENTO-WS.
013800*
013900      MOVE WS-IMPORTE-NETO     TO LK-SUBTOTAL.
014000*
014100  2000-PROCESO-F. EXIT.
014200*
014300*----------------------------------------------------------------
014400  9999-FINAL-I.
014500*
014600      DISPLAY '*FACSUBT - SUBTOTAL: ' LK-SUBTOTAL
014700              ' RETORNO: ' LK-RETORNO.
014800*
014900  9999-FINAL-F. EXIT.
